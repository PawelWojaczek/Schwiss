000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SWSPAIR.
000300 AUTHOR.        S TEMERZIDIS.
000400 INSTALLATION.  BULL SOFTWARE - ATHENS.
000500 DATE-WRITTEN.  11/03/96.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    SWSPAIR - SWISS TOURNAMENT PAIRING ENGINE.                   *
001000*                                                                 *
001100*    CALLED ONCE PER ROUND BY SWSMAIN.  ROUND 1 IS PAIRED BY A     *
001200*    PLAIN RANDOM SHUFFLE; ROUNDS 2 AND UP ARE PAIRED BY SCORE     *
001300*    GROUP WITH THE USUAL SWISS NO-REMATCH AND COLOUR RULES,       *
001400*    BACKING OUT OF A CANDIDATE AND TRYING THE NEXT ONE WHEN A      *
001500*    PAIRING PAINTS A LATER PLAYER INTO A CORNER.  AN ODD FIELD     *
001600*    GETS ITS FREE POINT ASSIGNED (VIA SWSPLYR) BEFORE THE REST     *
001700*    OF THE FIELD IS PAIRED.                                       *
001800******************************************************************
001900*    CHANGE LOG                                                   *
002000*    ----------                                                   *
002100*    11/03/96  ST   REQ 1926-01  INITIAL VERSION                  *
002200*                                                         PR001*
002300*    15/03/96  ST   REQ 1926-02  ADDED ROUND-1 RANDOM PAIRING      *
002400*                   SEPARATE FROM THE SWISS PATH            PR002*
002500*    20/03/96  ST   REQ 1926-04  ADDED COLOUR-MATCHUP RULE   PR003*
002600*    27/03/96  ST   REQ 1926-05  ADDED BACKTRACKING WHEN THE       *
002700*                   GREEDY SCAN PAINTS THE LAST PLAYER IN     PR004*
002800*    02/04/96  ST   REQ 1926-08  BYE ASSIGNMENT MOVED TO          *
002900*                   SWSPLYR SO THE FREE-POINT FLAG LIVES WITH      *
003000*                   THE PLAYER RECORD, NOT HERE             PR005*
003100*    19/01/99  KP   REQ 1926-19  Y2K REVIEW - NO DATE FIELDS,      *
003200*                   NO CHANGE REQUIRED                     PR006*
003300*    02/04/99  KP   REQ 1926-22  COLOUR-MATCHUP RULE REWORKED TO   *
003400*                   THE COMMITTEE'S FULL WRITE-UP - MUST-PLAY      *
003500*                   WINDOW OVER LAST 2 NON-BYE GAMES, THEN A        *
003600*                   LIFETIME-PREFERENCE FALLBACK.  OLD "FEWEST      *
003700*                   PRIOR WHITES" SHORTCUT DROPPED.  CANDIDATE      *
003800*                   LEGALITY IN THE SWISS SCAN AND THE FEASIBILITY  *
003900*                   BACKTRACK NOW BOTH TEST THE COLOUR RESULT,      *
004000*                   NOT JUST NO-REMATCH                      PR007*
004100*    14/02/03  NM   REQ 1926-23  HELPDESK TICKET - ROUND 2 PAIRING  *
004200*                   SHEETS SHOWING THE WRONG NAME AGAINST A BOARD   *
004300*                   NUMBER, TRACED TO THE ROUND-1 SHUFFLE.  IT WAS  *
004400*                   ONLY EXCHANGING PLY-ID/PLY-SCORE BETWEEN TWO    *
004500*                   TABLE SLOTS, NOT THE NAME OR HISTORY THAT GO    *
004600*                   WITH THEM, SO EVERY LOOKUP BY ID FROM ROUND 1   *
004700*                   ON WAS PICKING UP SOMEBODY ELSE'S NAME/HISTORY. *
004800*                   NEW PARAGRAPH 1115-SWAP-ENTRIES NOW SWAPS THE   *
004900*                   WHOLE PLY-ENTRY, HISTORY SUB-TABLE INCLUDED -   *
005000*                   SAME METHOD AS SWSPLYR'S 4520-SWAP-ENTRIES PR008*
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.   IBM-AT.
005500 OBJECT-COMPUTER.   IBM-AT.
005600 SPECIAL-NAMES.
005700     CLASS PR-DIGITS IS "0123456789".
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000*    HOME-GROWN LINEAR CONGRUENTIAL GENERATOR - PR-SEED/PR-DRAW.    *
006100 77  PR-SEED                  PIC 9(09)  COMP.
006200 77  PR-SEEDED-SW             PIC 9(01)  COMP  VALUE 0.
006300     88  PR-ALREADY-SEEDED        VALUE 1.
006400 77  PR-DRAW                  PIC 9(05)  COMP.
006500*    PR-I/PR-J - THE ROUND-1 SHUFFLE'S WALKING INDEX AND ITS        *
006600*    RANDOMLY-DRAWN SWAP PARTNER (SEE 1110-SHUFFLE-LOOP).           *
006700 77  PR-I                     PIC 9(03)  COMP.
006800 77  PR-J                     PIC 9(03)  COMP.
006900 77  PR-REM                   PIC 9(03)  COMP.
007000*    PR-BOARD-NO COUNTS BOARDS AS THEY ARE ASSIGNED THIS ROUND -    *
007100*    ENDS UP EQUAL TO MTCH-COUNT ONCE THE ROUND IS FULLY PAIRED.    *
007200 77  PR-BOARD-NO              PIC 9(03)  COMP.
007300 77  PR-CAND-IDX              PIC 9(03)  COMP.
007400*    PR-K IS THE HISTORY-TABLE SUBSCRIPT FOR 1235-SCAN-HISTORY'S    *
007500*    NO-REMATCH WALK.  PR-TRY-IDX IS 1220'S BACKTRACKING CURSOR.    *
007600 77  PR-K                     PIC 9(03)  COMP.
007700 77  PR-TRY-IDX               PIC 9(03)  COMP.
007800*    1926-23 - PR-SWAP-ID/PR-SWAP-SCORE (THE OLD ROUND-1 SHUFFLE'S
007900*    TWO-FIELD SWAP) ARE GONE.  THE SHUFFLE NOW CALLS 1115-SWAP-
008000*    ENTRIES, WHICH EXCHANGES THE WHOLE PLY-ENTRY - ID, NAME, SCORE,
008100*    BOTH FLAGS AND THE HISTORY SUB-TABLE - SO A TABLE POSITION'S
008200*    NAME AND HISTORY STAY WITH ITS ID AFTER THE SWAP.  THE SCRATCH
008300*    BUFFER THIS USES IS DECLARED DOWN BY PR-SWITCHES, BELOW - SEE
008400*    THE BANNER THERE.  THIS PARAGRAPH IS DELIBERATELY A TWIN OF
008500*    SWSPLYR'S 4520-SWAP-ENTRIES, WHICH DOES THE SAME JOB BETWEEN
008600*    ROUNDS WHEN THE TABLE IS RESORTED BY SCORE.
008700*    1926-22 - THE TWO SUBSCRIPTS UNDER TEST BY 1235-LEGAL-PAIR.
008800 77  PR-CHK-A                 PIC 9(03)  COMP.
008900 77  PR-CHK-B                 PIC 9(03)  COMP.
009000*    THE TWO SUBSCRIPTS UNDER TEST BY 1430-COLOUR-CHECK.
009100 77  PR-CLR-A                 PIC 9(03)  COMP.
009200 77  PR-CLR-B                 PIC 9(03)  COMP.
009300*    WORK FIELDS FOR 1440-COUNT-WHITES-FOR (ONE PLAYER AT A TIME).
009400 77  PR-CNT-SUB               PIC 9(03)  COMP.
009500 77  PR-CNT-K                 PIC 9(03)  COMP.
009600 77  PR-CNT-WINFOUND          PIC 9(01)  COMP.
009700 77  PR-CNT-MATCHES           PIC 9(03)  COMP.
009800 77  PR-CNT-WHITE-WIN         PIC 9(03)  COMP.
009900 77  PR-CNT-WHITE-ALL         PIC 9(03)  COMP.
010000*    P1/P2 RESULTS CARRIED OVER FROM 1440 INTO 1430/1450.
010100 77  PR-P1-MATCHES            PIC 9(03)  COMP.
010200 77  PR-P1-WHITE-WIN          PIC 9(03)  COMP.
010300 77  PR-P1-WHITE-ALL          PIC 9(03)  COMP.
010400 77  PR-P2-MATCHES            PIC 9(03)  COMP.
010500 77  PR-P2-WHITE-WIN          PIC 9(03)  COMP.
010600 77  PR-P2-WHITE-ALL          PIC 9(03)  COMP.
010700 77  PR-COLOUR-RESULT         PIC S9(01) COMP.
010800*
010900*----------------------------------------------------------------*
011000*    PR-SWITCHES - ALL THE YES/NO AND WHITE/BLACK/NONE FLAGS       *
011100*    SHARED ACROSS THE SWISS-PAIRING PARAGRAPHS (1220 THROUGH      *
011200*    1450).  KEPT AS ONE GROUP RATHER THAN SCATTERED 77-LEVELS     *
011300*    SO A PERSON READING THE WORKING-STORAGE LISTING SEES AT A     *
011400*    GLANCE EVERY CONDITION THE PAIRING LOGIC CAN TEST.            *
011500*----------------------------------------------------------------*
011600 01  PR-SWITCHES.
011700     02  PR-CAND-FOUND-SW     PIC X(01)  VALUE "N".
011800         88  PR-CAND-FOUND        VALUE "Y".
011900         88  PR-CAND-NOT-FOUND    VALUE "N".
012000     02  PR-WHITE-TO-MOVE-SW  PIC X(01)  VALUE "Y".
012100         88  PR-WHITE-IS-MOVER    VALUE "Y".
012200         88  PR-BLACK-IS-MOVER    VALUE "N".
012300     02  PR-LEGAL-SW          PIC X(01)  VALUE "N".
012400         88  PR-CAND-LEGAL        VALUE "Y".
012500         88  PR-CAND-ILLEGAL      VALUE "N".
012600     02  PR-P1-MUST-SW        PIC X(01)  VALUE "N".
012700         88  PR-P1-MUST-WHITE     VALUE "W".
012800         88  PR-P1-MUST-BLACK     VALUE "B".
012900         88  PR-P1-MUST-NONE      VALUE "N".
013000     02  PR-P2-MUST-SW        PIC X(01)  VALUE "N".
013100         88  PR-P2-MUST-WHITE     VALUE "W".
013200         88  PR-P2-MUST-BLACK     VALUE "B".
013300         88  PR-P2-MUST-NONE      VALUE "N".
013400     02  PR-P1-PREF-SW        PIC X(01)  VALUE "N".
013500         88  PR-P1-PREF-WHITE     VALUE "W".
013600         88  PR-P1-PREF-BLACK     VALUE "B".
013700         88  PR-P1-PREF-NONE      VALUE "N".
013800     02  PR-P2-PREF-SW        PIC X(01)  VALUE "N".
013900         88  PR-P2-PREF-WHITE     VALUE "W".
014000         88  PR-P2-PREF-BLACK     VALUE "B".
014100         88  PR-P2-PREF-NONE      VALUE "N".
014200     02  FILLER               PIC X(04).
014300*
014400*    PR-TIME-OF-DAY IS READ ONCE PER RUN BY 0050-SEED-RANDOM TO      *
014500*    SEED PR-SEED FROM THE WALL CLOCK, SO THE ROUND-1 SHUFFLE         *
014600*    COMES OUT DIFFERENT EVERY TIME THE BATCH IS SUBMITTED.           *
014700 01  PR-TIME-OF-DAY.
014800     02  PR-TOD-HH            PIC 99.
014900     02  PR-TOD-MM            PIC 99.
015000     02  PR-TOD-SS            PIC 99.
015100     02  PR-TOD-HH100         PIC 99.
015200 01  REDEFINES PR-TIME-OF-DAY.
015300     02  PR-TOD-BYTES         PIC 9(08).
015400*
015500*    PR-SCRATCH-TAB/PR-STACK-TAB ARE RESERVED WORK AREAS HELD OVER
015600*    FROM THE ORIGINAL BACKTRACKING DESIGN FOR 1300-FEASIBLE-START
015700*    (REQ 1926-11) - NOT CURRENTLY WRITTEN TO, LEFT IN PLACE IN
015800*    CASE A FUTURE REQUEST NEEDS SCRATCH SPACE FOR THE SWISS SCAN.
015900 01  PR-SCRATCH-TAB.
016000     02  PR-SCRATCH-ENTRY     PIC 9(03) OCCURS 200 TIMES
016100                              INDEXED BY PR-SCR-IDX.
016200 01  REDEFINES PR-SCRATCH-TAB.
016300     02  PR-SCRATCH-BYTES     PIC X(600).
016400*
016500 01  PR-STACK-TAB.
016600     02  PR-STACK-ENTRY       PIC 9(03) OCCURS 200 TIMES
016700                              INDEXED BY PR-STACK-IDX.
016800 01  REDEFINES PR-STACK-TAB.
016900     02  PR-STACK-BYTES       PIC X(600).
017000*
017100*----------------------------------------------------------------*
017200*    1926-23 - SCRATCH SWAP BUFFER FOR 1115-SWAP-ENTRIES.  HOLDS     *
017300*    ONE WHOLE PLY-ENTRY (HEADER FIELDS PLUS ITS MATCH HISTORY)      *
017400*    WHILE THE ROUND-1 SHUFFLE EXCHANGES TWO TABLE POSITIONS - THE   *
017500*    SAME SHAPE AS SWSPLYR'S PL-SWP-HEADER/PL-SWP-HIST-TAB, KEPT     *
017600*    HERE TOO SINCE SWSPAIR DOES ITS OWN SHUFFLING AND HAS NO        *
017700*    LINKAGE-LEVEL WAY TO BORROW SWSPLYR'S COPY OF IT.               *
017800*----------------------------------------------------------------*
017900 01  PR-SWP-HEADER.
018000     02  PR-SWP-ID            PIC 9(03).
018100     02  PR-SWP-NAME          PIC X(30).
018200     02  PR-SWP-SCORE         PIC S9(03)V9(01).
018300     02  PR-SWP-FREE          PIC X(01).
018400     02  PR-SWP-PAIRED        PIC X(01).
018500     02  PR-SWP-HCNT          PIC 9(03)  COMP.
018600     02  FILLER               PIC X(10).
018700 01  PR-SWP-HIST-TAB.
018800     02  PR-SWP-HIST-ENTRY OCCURS 99 TIMES
018900                           INDEXED BY PR-SWP-HIDX.
019000         03  PR-SWP-HOPP      PIC 9(03).
019100         03  PR-SWP-HWHITE    PIC X(01).
019200         03  PR-SWP-HBYE      PIC X(01).
019300         03  PR-SWP-HOUT      PIC X(01).
019400         03  FILLER           PIC X(02).
019500 01  REDEFINES PR-SWP-HIST-TAB.
019600     02  PR-SWP-HIST-BYTES    PIC X(08)  OCCURS 99 TIMES.
019700*
019800 01  PR-ERROR-LINE.
019900     02  FILLER               PIC X(30)
020000           VALUE "SWSPAIR - NO LEGAL PAIRING - ".
020100     02  PR-ERR-OPP-ID        PIC 9(03).
020200     02  FILLER               PIC X(27) VALUE SPACES.
020300*
020400*----------------------------------------------------------------*
020500*    THREE COPYBOOKS, THREE PURPOSES - SWSLINK IS THE FUNCTION/    *
020600*    ROUND/ABORT PARAMETER BLOCK; SWSPLY IS SWSPLYR'S OWN PLAYER   *
020700*    TABLE, SHARED HERE BY REFERENCE SO THIS PROGRAM NEVER KEEPS   *
020800*    A SEPARATE COPY THAT COULD DRIFT OUT OF STEP; SWSMTCH IS THE  *
020900*    BOARD-BY-BOARD PAIRING TABLE THIS PROGRAM BUILDS EACH ROUND.  *
021000*----------------------------------------------------------------*
021100 LINKAGE SECTION.
021200     COPY SWSLINK.
021300     COPY SWSPLY.
021400     COPY SWSMTCH.
021500 PROCEDURE DIVISION USING SWS-CALL-LINKAGE SWS-PLAYER-TAB
021600                          SWS-MATCH-TAB.
021700*----------------------------------------------------------------*
021800*    0000 - SUBPROGRAM ENTRY.  THIS PROGRAM ONLY KNOWS ONE          *
021900*           FUNCTION ("PAIR"), SO UNLIKE SWSPLYR/SWSCODE/SWSRPT    *
022000*           THERE IS NO FUNCTION-CODE DISPATCH HERE - SWC-FUNCTION *
022100*           IS SET BY SWSMAIN BUT NOT EVEN TESTED BELOW.           *
022200*----------------------------------------------------------------*
022300 0000-PAIR-ENTRY.
022400     SET SWC-NOT-ABORTED TO TRUE.
022500     IF NOT PR-ALREADY-SEEDED
022600         PERFORM 0050-SEED-RANDOM
022700         SET PR-ALREADY-SEEDED TO TRUE.
022800     PERFORM 1000-PAIR-ROUND-START THRU 1000-PAIR-ROUND-END.
022900     GOBACK.
023000*----------------------------------------------------------------*
023100*    0050 - SEED PR-SEED FROM THE WALL CLOCK ONCE, ON THE FIRST     *
023200*           CALL OF THE RUN ONLY - PR-SEEDED-SW KEEPS ROUND 2 AND  *
023300*           UP FROM RE-SEEDING AND MAKING THE DRAW SEQUENCE LESS    *
023400*           RANDOM THAN IT LOOKS.                                  *
023500*----------------------------------------------------------------*
023600 0050-SEED-RANDOM.
023700     ACCEPT PR-TIME-OF-DAY FROM TIME.
023800     COMPUTE PR-SEED = (PR-TOD-HH * 3600 + PR-TOD-MM * 60
023900         + PR-TOD-SS) * 100 + PR-TOD-HH100 + 1.
024000*----------------------------------------------------------------*
024100*    1000 - ONE ROUND OF PAIRING.  BYE FIRST (IF THE FIELD IS      *
024200*           ODD), THEN RANDOM OR SWISS DEPENDING ON ROUND NUMBER.  *
024300*----------------------------------------------------------------*
024400 1000-PAIR-ROUND-START.
024500     MOVE PLY-COUNT TO MTCH-COUNT.
024600     MOVE ZERO TO PR-BOARD-NO.
024700     PERFORM 1050-CLEAR-PAIRED-FLAGS.
024800     DIVIDE PLY-COUNT BY 2 GIVING PR-I REMAINDER PR-REM.
024900     IF PR-REM NOT = ZERO
025000         PERFORM 1020-ASSIGN-BYE.
025100     IF SWC-ROUND = 1
025200         PERFORM 1100-RANDOM-PAIR-START THRU 1100-RANDOM-PAIR-END
025300     ELSE
025400         PERFORM 1200-SWISS-PAIR-START THRU 1200-SWISS-PAIR-END.
025500     MOVE PR-BOARD-NO TO MTCH-COUNT.
025600 1000-PAIR-ROUND-END.
025700     EXIT.
025800*----------------------------------------------------------------*
025900*    1050 - PLY-PAIRED-FLAG IS A CARRY-FORWARD FROM THE PREVIOUS   *
026000*           ROUND - WITHOUT CLEARING IT FIRST, EVERY PLAYER WOULD  *
026100*           STILL SHOW PAIRED FROM LAST ROUND AND NOTHING WOULD    *
026200*           EVER GET PAIRED AGAIN.                                 *
026300*----------------------------------------------------------------*
026400 1050-CLEAR-PAIRED-FLAGS.
026500     SET PLY-IDX TO 1.
026600 1051-CLEAR-ONE-FLAG.
026700     SET PLY-NOT-PAIRED(PLY-IDX) TO TRUE.
026800     SET PLY-IDX UP BY 1.
026900     IF PLY-IDX NOT > PLY-COUNT
027000         GO TO 1051-CLEAR-ONE-FLAG.
027100*----------------------------------------------------------------*
027200*    1020 - HAND THE FREE-POINT BOARD TO SWSPLYR'S BYE FUNCTION    *
027300*           AND MARK THE CHOSEN PLAYER PAIRED FOR THIS ROUND.      *
027400*           SWSPLYR DECIDES WHICH PLAYER GETS THE BYE (LOWEST       *
027500*           SCORE WHO HAS NOT ALREADY HAD ONE THIS TOURNAMENT) AND  *
027600*           HANDS THE CHOSEN PLY-ID BACK IN SWC-BYE-ID - THIS        *
027700*           PARAGRAPH'S ONLY JOB IS TO FIND THAT ID IN THE TABLE     *
027800*           AND WRITE THE FREE-POINT BOARD ROW.                      *
027900*----------------------------------------------------------------*
028000 1020-ASSIGN-BYE.
028100     MOVE "BYE"  TO SWC-FUNCTION.
028200     CALL "SWSPLYR" USING SWS-CALL-LINKAGE SWS-PLAYER-TAB
028300                         SWS-MATCH-TAB.
028400     ADD 1 TO PR-BOARD-NO.
028500     SET PLY-IDX TO 1.
028600*    LINEAR SCAN FOR SWC-BYE-ID - THE PLAYER TABLE IS NOT KEPT IN   *
028700*    ID ORDER (IT IS SORTED BY SCORE), SO THERE IS NO SHORTCUT.     *
028800 1021-FIND-BYE-PLAYER.
028900*    THE FREE-POINT BOARD SITS IN THE WHITE SLOT WITH A ZERO BLACK  *
029000*    ID AND THE FREE-POINT FLAG SET - SWSRPT TESTS THAT FLAG TO     *
029100*    PRINT "FREE POINT: <NAME>" INSTEAD OF A NORMAL MATCH LINE.     *
029200     IF PLY-ID(PLY-IDX) = SWC-BYE-ID
029300         SET PLY-IS-PAIRED(PLY-IDX) TO TRUE
029400         MOVE SWC-ROUND              TO MTCH-TAB-ROUND-NO(PR-BOARD-NO)
029500         MOVE PR-BOARD-NO             TO MTCH-TAB-BOARD-NO(PR-BOARD-NO)
029600         MOVE SWC-BYE-ID              TO MTCH-TAB-WHITE-ID(PR-BOARD-NO)
029700         MOVE ZERO                    TO MTCH-TAB-BLACK-ID(PR-BOARD-NO)
029800         SET MTCH-TAB-FREE-POINT(PR-BOARD-NO) TO TRUE
029900         GO TO 1020-ASSIGN-BYE-EX.
030000     SET PLY-IDX UP BY 1.
030100     IF PLY-IDX NOT > PLY-COUNT
030200         GO TO 1021-FIND-BYE-PLAYER.
030300 1020-ASSIGN-BYE-EX.
030400     EXIT.
030500*----------------------------------------------------------------*
030600*    1100 - ROUND 1: SHUFFLE THE WHOLE FIELD (FISHER-YATES STYLE   *
030700*           ON THE PLY-ENTRY TABLE ITSELF) THEN WALK DOWN IT       *
030800*           PAIRING CONSECUTIVE UNPAIRED ENTRIES.                  *
030900*----------------------------------------------------------------*
031000 1100-RANDOM-PAIR-START.
031100     MOVE PLY-COUNT TO PR-I.
031200 1110-SHUFFLE-LOOP.
031300     IF PR-I < 2 GO TO 1100-RANDOM-PAIR-SHUFFLED.
031400     PERFORM 0060-NEXT-DRAW.
031500     DIVIDE PR-DRAW BY PR-I GIVING PR-REM REMAINDER PR-J.
031600     ADD 1 TO PR-J.
031700*    1926-23 - USED TO SWAP ONLY PLY-ID/PLY-SCORE HERE, WHICH LEFT
031800*    PLY-NAME AND THE HISTORY SUB-TABLE BEHIND AT THE OLD POSITION -
031900*    EVERY LOOKUP BY ID FROM ROUND 1 ON WAS READING THE WRONG
032000*    PLAYER'S NAME/HISTORY.  NOW SWAPS THE WHOLE ENTRY.
032100     IF PLY-NOT-PAIRED(PR-I) AND PLY-NOT-PAIRED(PR-J)
032200         PERFORM 1115-SWAP-ENTRIES THRU 1115-SWAP-ENTRIES-EX.
032300     SUBTRACT 1 FROM PR-I.
032400     GO TO 1110-SHUFFLE-LOOP.
032500 1100-RANDOM-PAIR-SHUFFLED.
032600     SET PLY-IDX TO 1.
032700 1120-RANDOM-PAIR-LOOP.
032800     IF PLY-IDX > PLY-COUNT GO TO 1100-RANDOM-PAIR-END.
032900     IF PLY-IS-PAIRED(PLY-IDX)
033000         GO TO 1129-RANDOM-PAIR-NEXT.
033100     MOVE PLY-IDX TO PR-CAND-IDX.
033200     ADD 1 TO PR-CAND-IDX.
033300 1121-RANDOM-FIND-OPP.
033400     IF PR-CAND-IDX > PLY-COUNT
033500         GO TO 1129-RANDOM-PAIR-NEXT.
033600     IF PLY-IS-PAIRED(PR-CAND-IDX)
033700         ADD 1 TO PR-CAND-IDX
033800         GO TO 1121-RANDOM-FIND-OPP.
033900     SET PLY-IS-PAIRED(PLY-IDX)    TO TRUE.
034000     SET PLY-IS-PAIRED(PR-CAND-IDX) TO TRUE.
034100     ADD 1 TO PR-BOARD-NO.
034200     PERFORM 1400-COLOUR-MATCHUP-START THRU 1400-COLOUR-MATCHUP-END.
034300 1129-RANDOM-PAIR-NEXT.
034400     SET PLY-IDX UP BY 1.
034500     GO TO 1120-RANDOM-PAIR-LOOP.
034600 1100-RANDOM-PAIR-END.
034700     EXIT.
034800*----------------------------------------------------------------*
034900*    1115 - EXCHANGE WHOLE PLAYER ENTRIES PR-I AND PR-J DURING THE   *
035000*    ROUND-1 SHUFFLE, HISTORY SUB-TABLE INCLUDED (REQ 1926-23).      *
035100*    A TWIN OF SWSPLYR'S 4520-SWAP-ENTRIES - SAME FIVE-STEP SAVE/   *
035200*    MOVE/COPY/MOVE-BACK/COPY-BACK SHAPE, PR- PREFIX INSTEAD OF PL-. *
035300*    NO PLAYER HAS ANY HISTORY YET THIS EARLY IN THE RUN (ROUND 1    *
035400*    HASN'T BEEN SCORED), SO IN PRACTICE PLY-HIST-COUNT IS ALWAYS    *
035500*    ZERO HERE - THE HISTORY COPY IS KEPT ANYWAY SO THIS PARAGRAPH   *
035600*    STAYS CORRECT IF A FUTURE CHANGE EVER CALLS IT AFTER ROUND 1.   *
035700*----------------------------------------------------------------*
035800 1115-SWAP-ENTRIES.
035900     MOVE PLY-ID(PR-I)          TO PR-SWP-ID.
036000     MOVE PLY-NAME(PR-I)        TO PR-SWP-NAME.
036100     MOVE PLY-SCORE(PR-I)       TO PR-SWP-SCORE.
036200     MOVE PLY-FREE-FLAG(PR-I)   TO PR-SWP-FREE.
036300     MOVE PLY-PAIRED-FLAG(PR-I) TO PR-SWP-PAIRED.
036400     MOVE PLY-HIST-COUNT(PR-I)  TO PR-SWP-HCNT.
036500     SET PR-SWP-HIDX TO 1.
036600 1116-SWAP-SAVE-HIST.
036700     IF PR-SWP-HIDX > PR-SWP-HCNT GO TO 1117-SWAP-MOVE-J-TO-I.
036800     MOVE HIST-OPP-ID(PR-I, PR-SWP-HIDX)
036900         TO PR-SWP-HOPP(PR-SWP-HIDX).
037000     MOVE HIST-HAD-WHITE(PR-I, PR-SWP-HIDX)
037100         TO PR-SWP-HWHITE(PR-SWP-HIDX).
037200     MOVE HIST-WAS-BYE(PR-I, PR-SWP-HIDX)
037300         TO PR-SWP-HBYE(PR-SWP-HIDX).
037400     MOVE HIST-OUTCOME(PR-I, PR-SWP-HIDX)
037500         TO PR-SWP-HOUT(PR-SWP-HIDX).
037600     SET PR-SWP-HIDX UP BY 1.
037700     GO TO 1116-SWAP-SAVE-HIST.
037800 1117-SWAP-MOVE-J-TO-I.
037900     MOVE PLY-ID(PR-J)          TO PLY-ID(PR-I).
038000     MOVE PLY-NAME(PR-J)        TO PLY-NAME(PR-I).
038100     MOVE PLY-SCORE(PR-J)       TO PLY-SCORE(PR-I).
038200     MOVE PLY-FREE-FLAG(PR-J)   TO PLY-FREE-FLAG(PR-I).
038300     MOVE PLY-PAIRED-FLAG(PR-J) TO PLY-PAIRED-FLAG(PR-I).
038400     MOVE PLY-HIST-COUNT(PR-J)  TO PLY-HIST-COUNT(PR-I).
038500     SET PR-SWP-HIDX TO 1.
038600 1118-SWAP-COPY-J-HIST-TO-I.
038700     IF PR-SWP-HIDX > PLY-HIST-COUNT(PR-I)
038800         GO TO 1119-SWAP-MOVE-SAVED-TO-J.
038900     MOVE HIST-OPP-ID(PR-J, PR-SWP-HIDX)
039000         TO HIST-OPP-ID(PR-I, PR-SWP-HIDX).
039100     MOVE HIST-HAD-WHITE(PR-J, PR-SWP-HIDX)
039200         TO HIST-HAD-WHITE(PR-I, PR-SWP-HIDX).
039300     MOVE HIST-WAS-BYE(PR-J, PR-SWP-HIDX)
039400         TO HIST-WAS-BYE(PR-I, PR-SWP-HIDX).
039500     MOVE HIST-OUTCOME(PR-J, PR-SWP-HIDX)
039600         TO HIST-OUTCOME(PR-I, PR-SWP-HIDX).
039700     SET PR-SWP-HIDX UP BY 1.
039800     GO TO 1118-SWAP-COPY-J-HIST-TO-I.
039900 1119-SWAP-MOVE-SAVED-TO-J.
040000     MOVE PR-SWP-ID       TO PLY-ID(PR-J).
040100     MOVE PR-SWP-NAME     TO PLY-NAME(PR-J).
040200     MOVE PR-SWP-SCORE    TO PLY-SCORE(PR-J).
040300     MOVE PR-SWP-FREE     TO PLY-FREE-FLAG(PR-J).
040400     MOVE PR-SWP-PAIRED   TO PLY-PAIRED-FLAG(PR-J).
040500     MOVE PR-SWP-HCNT     TO PLY-HIST-COUNT(PR-J).
040600     SET PR-SWP-HIDX TO 1.
040700 1126-SWAP-COPY-SAVED-HIST-TO-J.
040800     IF PR-SWP-HIDX > PLY-HIST-COUNT(PR-J)
040900         GO TO 1115-SWAP-ENTRIES-EX.
041000     MOVE PR-SWP-HOPP(PR-SWP-HIDX)
041100         TO HIST-OPP-ID(PR-J, PR-SWP-HIDX).
041200     MOVE PR-SWP-HWHITE(PR-SWP-HIDX)
041300         TO HIST-HAD-WHITE(PR-J, PR-SWP-HIDX).
041400     MOVE PR-SWP-HBYE(PR-SWP-HIDX)
041500         TO HIST-WAS-BYE(PR-J, PR-SWP-HIDX).
041600     MOVE PR-SWP-HOUT(PR-SWP-HIDX)
041700         TO HIST-OUTCOME(PR-J, PR-SWP-HIDX).
041800     SET PR-SWP-HIDX UP BY 1.
041900     GO TO 1126-SWAP-COPY-SAVED-HIST-TO-J.
042000 1115-SWAP-ENTRIES-EX.
042100     EXIT.
042200*----------------------------------------------------------------*
042300 0060-NEXT-DRAW.
042400*    PR-SEED IS PIC 9(09) COMP, SO STORING THE PRODUCT BELOW
042500*    TRUNCATES THE HIGH-ORDER DIGITS ON ITS OWN - THAT TRUNCATION
042600*    IS THE MODULO 1000000000 STEP, NO FUNCTION CALL NEEDED.
042700     COMPUTE PR-SEED = PR-SEED * 22695477 + 1.
042800     DIVIDE PR-SEED BY 100000 GIVING PR-DRAW REMAINDER PR-REM.
042900     MOVE PR-REM TO PR-DRAW.
043000*----------------------------------------------------------------*
043100*    1200 - ROUNDS 2+: WALK THE PLAYER TABLE IN STANDING ORDER     *
043200*           (SWSMAIN/SWSPLYR KEEP IT SORTED DESCENDING BY SCORE),  *
043300*           PAIRING EACH UNPAIRED PLAYER WITH THE NEAREST-SCORING  *
043400*           UNPAIRED PLAYER THEY HAVE NOT ALREADY MET.  IF NO      *
043500*           CANDIDATE IS LEFT FEASIBLE FOR THE REST OF THE FIELD,  *
043600*           BACK OUT AND TRY THE NEXT CANDIDATE DOWN THE LIST.     *
043700*----------------------------------------------------------------*
043800 1200-SWISS-PAIR-START.
043900     SET PLY-IDX TO 1.
044000 1210-SWISS-PAIR-LOOP.
044100     IF PLY-IDX > PLY-COUNT GO TO 1200-SWISS-PAIR-END.
044200     IF PLY-IS-PAIRED(PLY-IDX)
044300         SET PLY-IDX UP BY 1
044400         GO TO 1210-SWISS-PAIR-LOOP.
044500     PERFORM 1220-FIND-CANDIDATE.
044600*    NO LEGAL FEASIBLE CANDIDATE LEFT FOR THIS PLAYER - BAILS OUT   *
044700*    OF THE WHOLE ROUND RATHER THAN LEAVING THE PAIRING HALF DONE;  *
044800*    SWSMAIN SEES SWC-ABORTED AND CLOSES DOWN THE RUN CLEANLY.      *
044900     IF PR-CAND-NOT-FOUND
045000         MOVE PLY-ID(PLY-IDX) TO PR-ERR-OPP-ID
045100         DISPLAY PR-ERROR-LINE
045200         SET SWC-ABORTED TO TRUE
045300         MOVE "SWSPAIR COULD NOT COMPLETE THE ROUND PAIRING"
045400             TO SWC-ABORT-MSG
045500         GO TO 1200-SWISS-PAIR-END.
045600     SET PLY-IS-PAIRED(PLY-IDX)     TO TRUE.
045700     SET PLY-IS-PAIRED(PR-CAND-IDX) TO TRUE.
045800     ADD 1 TO PR-BOARD-NO.
045900     PERFORM 1400-COLOUR-MATCHUP-START THRU 1400-COLOUR-MATCHUP-END.
046000     SET PLY-IDX UP BY 1.
046100     GO TO 1210-SWISS-PAIR-LOOP.
046200 1200-SWISS-PAIR-END.
046300     EXIT.
046400*----------------------------------------------------------------*
046500*    1220 - SCAN DOWN FROM PLY-IDX FOR THE CLOSEST UNPAIRED        *
046600*           PLAYER NOT YET MET, THEN TEST THAT THE REST OF THE     *
046700*           FIELD IS STILL FEASIBLE IF WE TAKE THAT CANDIDATE.     *
046800*           IF NOT, TRY THE NEXT CANDIDATE DOWN - THIS IS THE      *
046900*           BACKTRACKING STEP CALLED OUT IN THE PAIRING SPEC.      *
047000*----------------------------------------------------------------*
047100 1220-FIND-CANDIDATE.
047200     SET PR-CAND-NOT-FOUND TO TRUE.
047300     MOVE PLY-IDX TO PR-TRY-IDX.
047400     ADD 1 TO PR-TRY-IDX.
047500 1221-TRY-NEXT-CANDIDATE.
047600     IF PR-TRY-IDX > PLY-COUNT GO TO 1220-FIND-CANDIDATE-EX.
047700     IF PLY-IS-PAIRED(PR-TRY-IDX)
047800         ADD 1 TO PR-TRY-IDX
047900         GO TO 1221-TRY-NEXT-CANDIDATE.
048000     MOVE PLY-IDX    TO PR-CHK-A.
048100     MOVE PR-TRY-IDX TO PR-CHK-B.
048200     PERFORM 1235-LEGAL-PAIR.
048300     IF PR-CAND-ILLEGAL
048400         ADD 1 TO PR-TRY-IDX
048500         GO TO 1221-TRY-NEXT-CANDIDATE.
048600*    CANDIDATE LOOKS LEGAL ON ITS OWN - NOW PROVISIONALLY PAIR      *
048700*    BOTH PLAYERS AND ASK 1300 WHETHER EVERYONE ELSE STILL HAS A    *
048800*    MATE.  EITHER WAY THE PAIRED FLAGS ARE PUT BACK BELOW SO THIS  *
048900*    TEST NEVER LEAVES A SIDE EFFECT ON THE TABLE.                  *
049000     SET PLY-IS-PAIRED(PLY-IDX)     TO TRUE.
049100     SET PLY-IS-PAIRED(PR-TRY-IDX)  TO TRUE.
049200     PERFORM 1300-FEASIBLE-START THRU 1300-FEASIBLE-END.
049300     SET PLY-NOT-PAIRED(PLY-IDX)    TO TRUE.
049400     SET PLY-NOT-PAIRED(PR-TRY-IDX) TO TRUE.
049500     IF PR-NOT-FEASIBLE
049600         ADD 1 TO PR-TRY-IDX
049700         GO TO 1221-TRY-NEXT-CANDIDATE.
049800     MOVE PR-TRY-IDX TO PR-CAND-IDX.
049900     SET PR-CAND-FOUND TO TRUE.
050000 1220-FIND-CANDIDATE-EX.
050100     EXIT.
050200*----------------------------------------------------------------*
050300*    1235 - IS PR-CHK-B A LEGAL OPPONENT FOR PR-CHK-A?  REQUEST      *
050400*           1926-22 TIGHTENED THIS FROM A PLAIN NO-REMATCH TEST TO   *
050500*           ALSO REJECT A CANDIDATE THE COLOUR-MATCHUP RULE CANNOT   *
050600*           SEAT (1430 RETURNS -1) - THE SWISS SPEC CALLS FOR BOTH   *
050700*           TESTS BEFORE A CANDIDATE IS EVEN TRIED FOR FEASIBILITY.  *
050800*           SHARED BY 1220 (REAL CANDIDATE SCAN) AND 1320 (THE       *
050900*           BACKTRACKING FEASIBILITY SCAN) SO BOTH AGREE ON WHAT     *
051000*           "LEGAL" MEANS.                                          *
051100*----------------------------------------------------------------*
051200 1235-LEGAL-PAIR.
051300     SET PR-CAND-ILLEGAL TO TRUE.
051400     IF PLY-HIST-COUNT(PR-CHK-A) = ZERO
051500         GO TO 1236-LEGAL-COLOUR-TEST.
051600     MOVE 1 TO PR-K.
051700*    NO-REMATCH SCAN - BYE GAMES HAVE HIST-OPP-ID ZERO AND NO REAL  *
051800*    PLAYER EVER HAS PLY-ID ZERO, SO THEY NEVER FALSELY MATCH HERE. *
051900 1235-SCAN-HISTORY.
052000     IF HIST-OPP-ID(PR-CHK-A, PR-K) = PLY-ID(PR-CHK-B)
052100         GO TO 1235-LEGAL-PAIR-EX.
052200     ADD 1 TO PR-K.
052300     IF PR-K NOT > PLY-HIST-COUNT(PR-CHK-A)
052400         GO TO 1235-SCAN-HISTORY.
052500*    NOT A REMATCH - FALL THROUGH TO THE COLOUR TEST BEFORE         *
052600*    DECLARING THE PAIR LEGAL.                                     *
052700 1236-LEGAL-COLOUR-TEST.
052800     MOVE PR-CHK-A TO PR-CLR-A.
052900     MOVE PR-CHK-B TO PR-CLR-B.
053000     PERFORM 1430-COLOUR-CHECK THRU 1430-COLOUR-CHECK-EX.
053100     IF PR-COLOUR-RESULT NOT = -1
053200         SET PR-CAND-LEGAL TO TRUE.
053300 1235-LEGAL-PAIR-EX.
053400     EXIT.
053500*----------------------------------------------------------------*
053600*    1300 - FEASIBILITY CHECK - WITH PLY-IDX AND PR-TRY-IDX        *
053700*           PROVISIONALLY PAIRED, CAN EVERY OTHER STILL-UNPAIRED   *
053800*           PLAYER STILL BE MATCHED TO SOME UNPAIRED PLAYER THEY    *
053900*           HAVE NOT MET AND CAN STILL TAKE A COLOUR AGAINST?        *
054000*           A "NO" SENDS 1220 BACK FOR THE NEXT CANDIDATE DOWN        *
054100*           THE LIST - THE BACKTRACKING STEP.                        *
054200*----------------------------------------------------------------*
054300 1300-FEASIBLE-START.
054400     SET PR-FEASIBLE TO TRUE.
054500     MOVE 1 TO PR-I.
054600*    WALKS THE WHOLE TABLE, NOT JUST THE PLAYERS BELOW PLY-IDX -     *
054700*    A PLAYER ABOVE PLY-IDX CAN STILL BE UNPAIRED IF 1220 IS         *
054800*    CURRENTLY BACKTRACKING OVER AN EARLIER CANDIDATE.               *
054900 1310-FEASIBLE-SCAN.
055000     IF PR-I > PLY-COUNT GO TO 1300-FEASIBLE-END.
055100     IF PLY-IS-PAIRED(PR-I)
055200         ADD 1 TO PR-I
055300         GO TO 1310-FEASIBLE-SCAN.
055400     PERFORM 1320-HAS-A-MATE.
055500     IF PR-CAND-NOT-FOUND
055600         SET PR-NOT-FEASIBLE TO TRUE
055700         GO TO 1300-FEASIBLE-END.
055800     ADD 1 TO PR-I.
055900     GO TO 1310-FEASIBLE-SCAN.
056000 1300-FEASIBLE-END.
056100     EXIT.
056200*----------------------------------------------------------------*
056300*    1320 - IS THERE ANY UNPAIRED PLAYER LEFT THAT PR-I CAN STILL    *
056400*           LEGALLY BE PAIRED WITH?  PR-CAND-FOUND-SW DOUBLES AS     *
056500*           THE ANSWER HERE THE SAME WAY IT DOES IN 1220.            *
056600*----------------------------------------------------------------*
056700 1320-HAS-A-MATE.
056800     SET PR-CAND-NOT-FOUND TO TRUE.
056900     MOVE 1 TO PR-J.
057000 1321-HAS-A-MATE-SCAN.
057100     IF PR-J > PLY-COUNT GO TO 1320-HAS-A-MATE-EX.
057200     IF PR-J = PR-I
057300         ADD 1 TO PR-J
057400         GO TO 1321-HAS-A-MATE-SCAN.
057500     IF PLY-IS-PAIRED(PR-J)
057600         ADD 1 TO PR-J
057700         GO TO 1321-HAS-A-MATE-SCAN.
057800     MOVE PR-I TO PR-CHK-A.
057900     MOVE PR-J TO PR-CHK-B.
058000     PERFORM 1235-LEGAL-PAIR.
058100     IF PR-CAND-LEGAL
058200         SET PR-CAND-FOUND TO TRUE
058300         GO TO 1320-HAS-A-MATE-EX.
058400     ADD 1 TO PR-J.
058500     GO TO 1321-HAS-A-MATE-SCAN.
058600 1320-HAS-A-MATE-EX.
058700     EXIT.
058800*----------------------------------------------------------------*
058900*    1400 - COLOUR MATCHUP - REQ 1926-04, REWORKED UNDER 1926-22     *
059000*           TO THE FULL RULE: A PLAYER WHO HAD WHITE BOTH OF THEIR   *
059100*           LAST TWO GAMES MUST TAKE BLACK; ONE WHO HAD WHITE IN     *
059200*           NEITHER OF THEIR LAST TWO (AND HAS PLAYED MORE THAN      *
059300*           ONE GAME) MUST TAKE WHITE.  WHEN NEITHER PLAYER IS       *
059400*           FORCED, THE PLAYER WHOSE LIFETIME WHITE COUNT RUNS       *
059500*           BELOW HALF THEIR GAMES PREFERS WHITE, ABOVE HALF         *
059600*           PREFERS BLACK.  STILL NO PREFERENCE -> HIGHER SCORE      *
059700*           TAKES WHITE, AND ON A FULL TIE PLY-IDX (PLAYER1) DOES.   *
059800*           NOTE (SYS.PROG, 1926-22): THE CANDIDATE'S OWN "MUST/     *
059900*           PREFERS WHITE" TEST IS CHECKED AGAINST PLAYER1'S GAMES-  *
060000*           PLAYED COUNT, NOT THE CANDIDATE'S OWN - THIS MATCHES     *
060100*           THE ORIGINAL SPEC FROM THE CLIENT AND IS DELIBERATE,     *
060200*           NOT A TYPO - DO NOT "FIX" IT.                            *
060300*----------------------------------------------------------------*
060400 1400-COLOUR-MATCHUP-START.
060500     MOVE PLY-IDX     TO PR-CLR-A.
060600     MOVE PR-CAND-IDX TO PR-CLR-B.
060700     PERFORM 1430-COLOUR-CHECK THRU 1430-COLOUR-CHECK-EX.
060800*    1430 HAS ALREADY DONE THE HARD WORK - RESULT 2 OR 1 MEANS ONE  *
060900*    SIDE IS FORCED, ANYTHING ELSE (0) FALLS BACK TO THE SCORE TIE- *
061000*    BREAK BELOW.  -1 (IMPOSSIBLE) CANNOT REACH HERE - 1235-LEGAL-  *
061100*    PAIR ALREADY SCREENED THIS CANDIDATE OUT IF IT WOULD.          *
061200     IF PR-COLOUR-RESULT = 2
061300         SET PR-BLACK-IS-MOVER TO TRUE
061400     ELSE
061500         IF PR-COLOUR-RESULT = 1
061600             SET PR-WHITE-IS-MOVER TO TRUE
061700         ELSE
061800             IF PLY-SCORE(PLY-IDX) >= PLY-SCORE(PR-CAND-IDX)
061900                 SET PR-WHITE-IS-MOVER TO TRUE
062000             ELSE
062100                 SET PR-BLACK-IS-MOVER TO TRUE.
062200     IF PR-WHITE-IS-MOVER
062300         MOVE PLY-ID(PLY-IDX)      TO MTCH-TAB-WHITE-ID(PR-BOARD-NO)
062400         MOVE PLY-ID(PR-CAND-IDX)  TO MTCH-TAB-BLACK-ID(PR-BOARD-NO)
062500     ELSE
062600         MOVE PLY-ID(PR-CAND-IDX)  TO MTCH-TAB-WHITE-ID(PR-BOARD-NO)
062700         MOVE PLY-ID(PLY-IDX)      TO MTCH-TAB-BLACK-ID(PR-BOARD-NO).
062800     MOVE SWC-ROUND     TO MTCH-TAB-ROUND-NO(PR-BOARD-NO).
062900     MOVE PR-BOARD-NO   TO MTCH-TAB-BOARD-NO(PR-BOARD-NO).
063000     SET MTCH-TAB-UNDECIDED(PR-BOARD-NO) TO TRUE.
063100 1400-COLOUR-MATCHUP-END.
063200     EXIT.
063300*----------------------------------------------------------------*
063400*    1430 - COLOUR-CHECK - PURE TEST, NO TABLE UPDATES.  TAKES TWO   *
063500*           PLAYER SUBSCRIPTS IN PR-CLR-A/PR-CLR-B AND RETURNS       *
063600*           -1 (IMPOSSIBLE), 0 (NO PREFERENCE), 1 (A TAKES WHITE)    *
063700*           OR 2 (B TAKES WHITE) IN PR-COLOUR-RESULT.                *
063800*----------------------------------------------------------------*
063900 1430-COLOUR-CHECK.
064000*    BOTH PLAYERS' LAST-2-GAMES AND LIFETIME WHITE COUNTS ARE       *
064100*    GATHERED FIRST, THEN THE MUST-PLAY TESTS BELOW RUN AGAINST     *
064200*    THE SAVED PR-P1-*/PR-P2-* COPIES SO THE SECOND 1440 CALL       *
064300*    CANNOT OVERWRITE WHAT THE FIRST ONE FOUND.                     *
064400     MOVE PR-CLR-A TO PR-CNT-SUB.
064500     PERFORM 1440-COUNT-WHITES-FOR.
064600     MOVE PR-CNT-MATCHES   TO PR-P1-MATCHES.
064700     MOVE PR-CNT-WHITE-WIN TO PR-P1-WHITE-WIN.
064800     MOVE PR-CNT-WHITE-ALL TO PR-P1-WHITE-ALL.
064900     MOVE PR-CLR-B TO PR-CNT-SUB.
065000     PERFORM 1440-COUNT-WHITES-FOR.
065100     MOVE PR-CNT-MATCHES   TO PR-P2-MATCHES.
065200     MOVE PR-CNT-WHITE-WIN TO PR-P2-WHITE-WIN.
065300     MOVE PR-CNT-WHITE-ALL TO PR-P2-WHITE-ALL.
065400     SET PR-P1-MUST-NONE TO TRUE.
065500     IF PR-P1-WHITE-WIN = 2
065600         SET PR-P1-MUST-BLACK TO TRUE
065700     ELSE
065800         IF PR-P1-WHITE-WIN = 0 AND PR-P1-MATCHES > 1
065900             SET PR-P1-MUST-WHITE TO TRUE.
066000     SET PR-P2-MUST-NONE TO TRUE.
066100     IF PR-P2-WHITE-WIN = 2
066200         SET PR-P2-MUST-BLACK TO TRUE
066300     ELSE
066400*        REQ 1926-22 - YES, PR-P1-MATCHES, NOT PR-P2-MATCHES.
066500         IF PR-P2-WHITE-WIN = 0 AND PR-P1-MATCHES > 1
066600             SET PR-P2-MUST-WHITE TO TRUE.
066700     IF (PR-P1-MUST-BLACK AND PR-P2-MUST-BLACK)
066800        OR (PR-P1-MUST-WHITE AND PR-P2-MUST-WHITE)
066900         MOVE -1 TO PR-COLOUR-RESULT
067000         GO TO 1430-COLOUR-CHECK-EX.
067100     IF PR-P1-MUST-BLACK OR PR-P2-MUST-WHITE
067200         MOVE 2 TO PR-COLOUR-RESULT
067300         GO TO 1430-COLOUR-CHECK-EX.
067400     IF PR-P1-MUST-WHITE OR PR-P2-MUST-BLACK
067500         MOVE 1 TO PR-COLOUR-RESULT
067600         GO TO 1430-COLOUR-CHECK-EX.
067700     PERFORM 1450-COLOUR-PREFERENCE THRU 1450-COLOUR-PREFERENCE-EX.
067800 1430-COLOUR-CHECK-EX.
067900     EXIT.
068000*----------------------------------------------------------------*
068100*    1440 - COUNT PR-CNT-SUB'S GAMES PLAYED AND WHITE GAMES, BOTH    *
068200*           OVER THE LAST 2 NON-BYE GAMES (PR-CNT-WHITE-WIN OF       *
068300*           PR-CNT-MATCHES-IN-WINDOW) AND LIFETIME (PR-CNT-WHITE-    *
068400*           ALL OF PR-CNT-MATCHES).  BYE GAMES DO NOT COUNT - WALK   *
068500*           THE HISTORY BACKWARDS SO THE FIRST NON-BYE ENTRIES SEEN  *
068600*           ARE THE MOST RECENT.                                    *
068700*----------------------------------------------------------------*
068800 1440-COUNT-WHITES-FOR.
068900     MOVE ZERO TO PR-CNT-MATCHES.
069000     MOVE ZERO TO PR-CNT-WHITE-WIN.
069100     MOVE ZERO TO PR-CNT-WHITE-ALL.
069200     MOVE ZERO TO PR-CNT-WINFOUND.
069300     IF PLY-HIST-COUNT(PR-CNT-SUB) = ZERO GO TO 1440-COUNT-WHITES-EX.
069400     MOVE PLY-HIST-COUNT(PR-CNT-SUB) TO PR-CNT-K.
069500 1441-COUNT-WHITES-LOOP.
069600     IF HIST-IS-BYE(PR-CNT-SUB, PR-CNT-K)
069700         GO TO 1441-COUNT-WHITES-NEXT.
069800     ADD 1 TO PR-CNT-MATCHES.
069900     IF HIST-WAS-WHITE(PR-CNT-SUB, PR-CNT-K)
070000         ADD 1 TO PR-CNT-WHITE-ALL.
070100     IF PR-CNT-WINFOUND < 2
070200         ADD 1 TO PR-CNT-WINFOUND
070300         IF HIST-WAS-WHITE(PR-CNT-SUB, PR-CNT-K)
070400             ADD 1 TO PR-CNT-WHITE-WIN.
070500 1441-COUNT-WHITES-NEXT.
070600     SUBTRACT 1 FROM PR-CNT-K.
070700     IF PR-CNT-K > ZERO
070800         GO TO 1441-COUNT-WHITES-LOOP.
070900 1440-COUNT-WHITES-EX.
071000     EXIT.
071100*----------------------------------------------------------------*
071200*    1450 - NO ONE IS FORCED - FALL BACK TO LIFETIME WHITE-SHARE     *
071300*           PREFERENCE.  SAME REQ 1926-22 NOTE APPLIES: PR-P2'S      *
071400*           COMPARISON IS AGAINST PR-P1-MATCHES.                     *
071500*----------------------------------------------------------------*
071600 1450-COLOUR-PREFERENCE.
071700*    A PREFERENCE IS WEAKER THAN A MUST - IT ONLY MATTERS WHEN      *
071800*    BOTH PLAYERS HAVE ONE AND THEY CLASH, OR WHEN ONLY ONE SIDE    *
071900*    HAS ANY PREFERENCE AT ALL.  ON A FULL TIE (NEITHER PREFERS     *
072000*    EITHER COLOUR) 1400 ITSELF FALLS BACK TO THE SCORE TEST.       *
072100     SET PR-P1-PREF-NONE TO TRUE.
072200     IF PR-P1-WHITE-ALL * 2 > PR-P1-MATCHES
072300         SET PR-P1-PREF-BLACK TO TRUE
072400     ELSE
072500         IF PR-P1-WHITE-ALL * 2 < PR-P1-MATCHES
072600             SET PR-P1-PREF-WHITE TO TRUE.
072700     SET PR-P2-PREF-NONE TO TRUE.
072800     IF PR-P2-WHITE-ALL * 2 > PR-P1-MATCHES
072900         SET PR-P2-PREF-BLACK TO TRUE
073000     ELSE
073100         IF PR-P2-WHITE-ALL * 2 < PR-P1-MATCHES
073200             SET PR-P2-PREF-WHITE TO TRUE.
073300*    CLASH CASE FIRST (BOTH HAVE AN OPPOSING PREFERENCE), THEN      *
073400*    THE SINGLE-SIDED CASES BELOW.                                  *
073500     IF PR-P1-PREF-BLACK AND PR-P2-PREF-WHITE
073600         MOVE 2 TO PR-COLOUR-RESULT
073700         GO TO 1450-COLOUR-PREFERENCE-EX.
073800     IF PR-P1-PREF-WHITE AND PR-P2-PREF-BLACK
073900         MOVE 1 TO PR-COLOUR-RESULT
074000         GO TO 1450-COLOUR-PREFERENCE-EX.
074100     IF PR-P1-PREF-BLACK OR PR-P2-PREF-WHITE
074200         MOVE 2 TO PR-COLOUR-RESULT
074300         GO TO 1450-COLOUR-PREFERENCE-EX.
074400     IF PR-P1-PREF-WHITE OR PR-P2-PREF-BLACK
074500         MOVE 1 TO PR-COLOUR-RESULT
074600         GO TO 1450-COLOUR-PREFERENCE-EX.
074700     MOVE 0 TO PR-COLOUR-RESULT.
074800 1450-COLOUR-PREFERENCE-EX.
074900     EXIT.
075000*----------------------------------------------------------------*
