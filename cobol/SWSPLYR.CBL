000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SWSPLYR.
000300 AUTHOR.        S TEMERZIDIS.
000400 INSTALLATION.  BULL SOFTWARE - ATHENS.
000500 DATE-WRITTEN.  12/03/96.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    SWSPLYR - PLAYER TABLE, SCORING AND BYE ASSIGNMENT.          *
001000*                                                                 *
001100*    HOLDS THE ONLY COPY OF SWS-PLAYER-TAB THAT MATTERS - LOADS    *
001200*    IT AT THE START OF THE RUN, PICKS THE FREE-POINT PLAYER      *
001300*    EACH ODD-FIELD ROUND FOR SWSPAIR, POSTS THE POINTS AND        *
001400*    HISTORY FOR EVERY BOARD ONCE SWSCODE HAS DECIDED THE         *
001500*    OUTCOMES, AND KEEPS THE TABLE SORTED DESCENDING BY SCORE SO   *
001600*    SWSPAIR CAN WALK IT IN STANDING ORDER FOR THE NEXT ROUND'S    *
001700*    SWISS PAIRING.  THE SAME DESCENDING SORT IS RE-USED AT THE    *
001800*    END OF THE RUN FOR THE FINAL STANDINGS.                      *
001900******************************************************************
002000*    CHANGE LOG                                                   *
002100*    ----------                                                   *
002200*    12/03/96  ST   REQ 1926-01  INITIAL VERSION - LOAD/INIT       *
002300*                   FUNCTIONS ONLY                          PY001*
002400*    16/03/96  ST   REQ 1926-02  ADDED 4000-POST-POINTS AND        *
002500*                   2000-APPEND-HISTORY                     PY002*
002600*    02/04/96  ST   REQ 1926-08  ADDED 3000-ASSIGN-BYE - FREE-      *
002700*                   POINT FLAG MOVED HERE FROM SWSPAIR SO IT       *
002800*                   LIVES WITH THE PLAYER RECORD ITSELF      PY003*
002900*    05/04/96  ST   REQ 1926-06  ADDED 5000-RANK-PLAYERS FOR THE    *
003000*                   FINAL STANDINGS SORT, MOVED HERE FROM SWSRPT   *
003100*                   AT ST'S REQUEST SO SWSRPT STAYS PRINT-ONLY PY004*
003200*    19/01/99  KP   REQ 1926-19  Y2K REVIEW - NO DATE FIELDS,      *
003300*                   NO CHANGE REQUIRED                     PY005*
003400*    02/04/99  KP   REQ 1926-22  4000-POST-POINTS NOW APPENDS A     *
003500*                   BYE-FLAGGED HISTORY ENTRY FOR THE FREE-POINT   *
003600*                   PLAYER, NOT JUST A SCORE BUMP - SWSPAIR'S       *
003700*                   REWORKED COLOUR RULE NEEDS TO SEE WHERE THE    *
003800*                   BYE GAMES SIT IN THE HISTORY TO SKIP THEM  PY006*
003900*    18/03/03  NM   REQ 1926-25  HELPDESK TICKET FOR THE SAME       *
004000*                   ROUND-1 SHUFFLE FAULT AS SWSPAIR'S 1926-23 -    *
004100*                   CONFIRMED 4520-SWAP-ENTRIES HERE WAS ALREADY    *
004200*                   SWAPPING THE WHOLE PLY-ENTRY CORRECTLY, SO      *
004300*                   THE FAULT WAS SWSPAIR'S OWN SEPARATE ROUND-1    *
004400*                   SWAP CODE, NOT THIS PARAGRAPH - NO CHANGE       *
004500*                   REQUIRED HERE                          PY007*
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   IBM-AT.
005000 OBJECT-COMPUTER.   IBM-AT.
005100 SPECIAL-NAMES.
005200     CLASS PL-DIGITS IS "0123456789".
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*    PL-I/PL-J/PL-K BELONG TO THE 4500 SELECTION SORT ONLY - SEE     *
005600*    THE BANNER AT 4500 FOR HOW THE THREE DIVIDE UP THE WORK.        *
005700 77  PL-I                     PIC 9(03)  COMP.
005800 77  PL-J                     PIC 9(03)  COMP.
005900 77  PL-K                     PIC 9(03)  COMP.
006000*    PL-SW-A/PL-SW-B ARE 4520-SWAP-ENTRIES' OWN TWO SUBSCRIPTS,      *
006100*    SET BY THE SORT JUST BEFORE THE PERFORM - KEPT SEPARATE FROM    *
006200*    PL-I/PL-J/PL-K SO THE SORT LOOP'S OWN POSITION SURVIVES THE     *
006300*    SWAP.                                                          *
006400 77  PL-SW-A                  PIC 9(03)  COMP.
006500 77  PL-SW-B                  PIC 9(03)  COMP.
006600 77  PL-SW-HIDX               PIC 9(03)  COMP.
006700*    PL-FIND-ID/PL-FIND-SUB/PL-FIND-IDX ARE 4100-FIND-PLAYER-BY-ID'S *
006800*    PARAMETER AND WORK FIELDS, SAME SHAPE AS SWSCODE'S OWN COPY     *
006900*    OF THE SAME LOOKUP.                                            *
007000 77  PL-FIND-ID               PIC 9(03).
007100 77  PL-FIND-SUB              PIC 9(03)  COMP.
007200 77  PL-FIND-IDX              PIC 9(03)  COMP.
007300*    PL-MTCH-SUB IS 4000-POST-POINTS-START'S WALK THROUGH THE MATCH  *
007400*    TABLE, ONE BOARD PER PASS.                                     *
007500 77  PL-MTCH-SUB              PIC 9(03)  COMP.
007600 77  PL-WHITE-IDX             PIC 9(03)  COMP.
007700 77  PL-BLACK-IDX             PIC 9(03)  COMP.
007800*    PL-BYE-SUB WALKS BACKWARDS FROM THE TABLE'S TAIL IN 3000 - SEE  *
007900*    THAT PARAGRAPH'S BANNER FOR WHY BACKWARDS.                     *
008000 77  PL-BYE-SUB               PIC 9(03)  COMP.
008100*    ARGUMENTS TO 2000-APPEND-HISTORY - SET BY THE CALLER BEFORE
008200*    THE PERFORM, READ AND CLEARED BY THE PARAGRAPH ITSELF.
008300 77  PL-HIST-TARGET-IDX       PIC 9(03)  COMP.
008400 77  PL-HIST-OPP              PIC 9(03).
008500 77  PL-HIST-SUB              PIC 9(03)  COMP.
008600 77  PL-HIST-WHITE-FLAG       PIC X(01).
008700 77  PL-HIST-BYE-FLAG         PIC X(01).
008800 77  PL-HIST-OUTCOME-VAL      PIC X(01).
008900*
009000 01  PL-SWITCHES.
009100     02  PL-FOUND-SW          PIC X(01)  VALUE "N".
009200         88  PL-PLAYER-FOUND      VALUE "Y".
009300         88  PL-PLAYER-NOT-FOUND  VALUE "N".
009400     02  FILLER               PIC X(08).
009500*
009600*    PL-NAME-VIEW OVERLAYS THE 80-BYTE SWC-PAYLOAD SO THE RAW       *
009700*    PLY-NAME-REC BYTES SWSMAIN HANDED ACROSS CAN BE PICKED APART   *
009800*    WITHOUT REDEFINING ANYTHING IN THE SHARED SWSLINK.CPY.         *
009900 01  PL-NAME-VIEW.
010000     02  PL-NAME-IN           PIC X(30).
010100     02  FILLER               PIC X(50).
010200 01  REDEFINES PL-NAME-VIEW.
010300     02  PL-NAME-BYTES        PIC X(80).
010400*
010500*    SCRATCH SWAP BUFFER FOR 4520-SWAP-ENTRIES - HOLDS ONE WHOLE    *
010600*    PLY-ENTRY (HEADER FIELDS PLUS ITS MATCH HISTORY) WHILE THE     *
010700*    OTHER HALF OF THE SWAP IS MOVED INTO ITS PLACE.                *
010800 01  PL-SWP-HEADER.
010900     02  PL-SWP-ID            PIC 9(03).
011000     02  PL-SWP-NAME          PIC X(30).
011100     02  PL-SWP-SCORE         PIC S9(03)V9(01).
011200     02  PL-SWP-FREE          PIC X(01).
011300     02  PL-SWP-PAIRED        PIC X(01).
011400     02  PL-SWP-HCNT          PIC 9(03)  COMP.
011500     02  FILLER               PIC X(10).
011600 01  PL-SWP-HIST-TAB.
011700     02  PL-SWP-HIST-ENTRY OCCURS 99 TIMES
011800                           INDEXED BY PL-SWP-HIDX.
011900         03  PL-SWP-HOPP      PIC 9(03).
012000         03  PL-SWP-HWHITE    PIC X(01).
012100         03  PL-SWP-HBYE      PIC X(01).
012200         03  PL-SWP-HOUT      PIC X(01).
012300         03  FILLER           PIC X(02).
012400 01  REDEFINES PL-SWP-HIST-TAB.
012500     02  PL-SWP-HIST-BYTES    PIC X(792).
012600*
012700*    PL-SCRATCH-TAB IS A RESERVED WORK AREA CARRIED OVER FROM THE   *
012800*    ORIGINAL SORT DESIGN (REQ 1926-06) - NOT CURRENTLY WRITTEN TO, *
012900*    LEFT IN PLACE IN CASE A FUTURE REQUEST NEEDS SCRATCH SPACE     *
013000*    FOR THE STANDINGS SORT.                                       *
013100 01  PL-SCRATCH-TAB.
013200     02  PL-SCRATCH-ENTRY     PIC 9(03) OCCURS 200 TIMES
013300                              INDEXED BY PL-SCR-IDX.
013400 01  REDEFINES PL-SCRATCH-TAB.
013500     02  PL-SCRATCH-BYTES     PIC X(600).
013600*
013700*    PL-ERROR-LINE IS THE OPERATOR MESSAGE FOR 3900-BYE-ABORT - A     *
013800*    SECOND COPY OF THE WORDING ALSO GOES BACK TO SWSMAIN IN          *
013900*    SWC-ABORT-MSG SO THE RUN LOG CARRIES IT TOO.                     *
014000 01  PL-ERROR-LINE.
014100     02  FILLER               PIC X(45)
014200           VALUE "SWSPLYR - EVERY PLAYER HAS ALREADY HAD A BYE".
014300     02  FILLER               PIC X(35) VALUE SPACES.
014400*
014500*    SWS-PLAYER-TAB IS THE ONE COPY OF THE PLAYER TABLE PASSED BY    *
014600*    REFERENCE TO EVERY CALLED PROGRAM - THIS IS THE ONLY PROGRAM    *
014700*    THAT EVER WRITES TO IT.                                        *
014800 LINKAGE SECTION.
014900     COPY SWSLINK.
015000     COPY SWSPLY.
015100     COPY SWSMTCH.
015200 PROCEDURE DIVISION USING SWS-CALL-LINKAGE SWS-PLAYER-TAB
015300                          SWS-MATCH-TAB.
015400*----------------------------------------------------------------*
015500*    0000 - ONE CALL, ONE FUNCTION, DISPATCHED OFF SWC-FUNCTION     *
015600*           THE WAY EVERY CALLED PROGRAM IN THIS SUITE DOES.  INIT  *
015700*           AND LOAD FALL STRAIGHT THROUGH WITHOUT A THRU RANGE -   *
015800*           NEITHER HAS AN EXIT PARAGRAPH OF ITS OWN TO PERFORM TO. *
015900*----------------------------------------------------------------*
016000 0000-PLYR-ENTRY.
016100     SET SWC-NOT-ABORTED TO TRUE.
016200*    INIT - ONCE PER RUN, BEFORE ANY PLAYER IS LOADED.               *
016300     IF SWC-FUNCTION = "INIT"
016400         PERFORM 1000-INIT-TABLE.
016500*    LOAD - ONCE PER PLAYER NAME SWSMAIN READS OFF SWSMAST.          *
016600     IF SWC-FUNCTION = "LOAD"
016700         PERFORM 1100-LOAD-PLAYER.
016800*    BYE - ONCE PER ROUND, ONLY WHEN THE FIELD COUNT IS ODD.         *
016900     IF SWC-FUNCTION = "BYE"
017000         PERFORM 3000-ASSIGN-BYE-START THRU 3000-ASSIGN-BYE-END.
017100*    SCORE - ONCE PER ROUND, AFTER SWSCODE HAS DECIDED EVERY BOARD.  *
017200     IF SWC-FUNCTION = "SCORE"
017300         PERFORM 4000-POST-POINTS-START THRU 4000-POST-POINTS-END.
017400*    RANK - ONCE, AT THE END OF THE LAST ROUND, FOR THE FINAL        *
017500*    STANDINGS REPORT.                                               *
017600     IF SWC-FUNCTION = "RANK"
017700         PERFORM 5000-RANK-PLAYERS-START THRU 5000-RANK-PLAYERS-END.
017800     GOBACK.
017900*----------------------------------------------------------------*
018000*    1000 - CLEAR THE PLAYER TABLE AT THE START OF A RUN.  THE      *
018100*           CFG-REC BYTES ARRIVE IN SWC-PAYLOAD BUT THIS FUNCTION   *
018200*           HAS NOTHING OF ITS OWN TO PULL OUT OF THEM TODAY.       *
018300*----------------------------------------------------------------*
018400 1000-INIT-TABLE.
018500*    ZEROING THE COUNT IS ENOUGH - NO LEFTOVER ENTRY PAST IT IS      *
018600*    EVER ADDRESSED BY ANY SUBSCRIPT IN THIS SUITE.                  *
018700     MOVE ZERO TO PLY-COUNT.
018800*----------------------------------------------------------------*
018900*    1100 - APPEND ONE PLAYER FROM THE PLY-NAME-REC BYTES SWSMAIN   *
019000*           PASSED IN SWC-PAYLOAD.  ID IS JUST THE LOAD SEQUENCE    *
019100*           NUMBER - THE TABLE ITSELF IS RE-SORTED BY SCORE AFTER   *
019200*           EVERY ROUND, SO ID NEVER AGAIN MATCHES TABLE POSITION.  *
019300*----------------------------------------------------------------*
019400 1100-LOAD-PLAYER.
019500*    THE NAME COMES IN AS RAW BYTES IN SWC-PAYLOAD - PL-NAME-VIEW    *
019600*    OVERLAYS THEM SO PL-NAME-IN CAN BE PICKED OUT WITHOUT TOUCHING  *
019700*    SWSLINK.CPY ITSELF.                                            *
019800     MOVE SWC-PAYLOAD TO PL-NAME-VIEW.
019900     ADD 1 TO PLY-COUNT.
020000     SET PLY-IDX TO PLY-COUNT.
020100     MOVE PLY-COUNT       TO PLY-ID(PLY-IDX).
020200     MOVE PL-NAME-IN      TO PLY-NAME(PLY-IDX).
020300     MOVE ZERO            TO PLY-SCORE(PLY-IDX).
020400     SET PLY-NO-BYE-YET(PLY-IDX) TO TRUE.
020500     SET PLY-NOT-PAIRED(PLY-IDX) TO TRUE.
020600     MOVE ZERO            TO PLY-HIST-COUNT(PLY-IDX).
020700*----------------------------------------------------------------*
020800*    2000 - APPEND ONE HISTORY ENTRY TO PLY-HIST-TARGET-IDX.        *
020900*           CALLER LOADS PL-HIST-TARGET-IDX/PL-HIST-OPP/            *
021000*           PL-HIST-WHITE-FLAG/PL-HIST-BYE-FLAG/PL-HIST-OUTCOME-VAL *
021100*           BEFORE THE PERFORM.                                     *
021200*----------------------------------------------------------------*
021300 2000-APPEND-HISTORY.
021400     ADD 1 TO PLY-HIST-COUNT(PL-HIST-TARGET-IDX).
021500     MOVE PLY-HIST-COUNT(PL-HIST-TARGET-IDX) TO PL-HIST-SUB.
021600     MOVE PL-HIST-OPP
021700         TO HIST-OPP-ID(PL-HIST-TARGET-IDX, PL-HIST-SUB).
021800     MOVE PL-HIST-WHITE-FLAG
021900         TO HIST-HAD-WHITE(PL-HIST-TARGET-IDX, PL-HIST-SUB).
022000     MOVE PL-HIST-BYE-FLAG
022100         TO HIST-WAS-BYE(PL-HIST-TARGET-IDX, PL-HIST-SUB).
022200     MOVE PL-HIST-OUTCOME-VAL
022300         TO HIST-OUTCOME(PL-HIST-TARGET-IDX, PL-HIST-SUB).
022400*----------------------------------------------------------------*
022500*    3000 - THE FREE-POINT PLAYER IS THE LOWEST-SCORING PLAYER      *
022600*           WHO HAS NOT YET HAD ONE.  THE TABLE IS KEPT SORTED      *
022700*           DESCENDING BY SCORE (SEE 4500), SO THE LOWEST SCORE     *
022800*           SITS AT THE TABLE'S TAIL - SCAN BACKWARDS FROM THERE.   *
022900*----------------------------------------------------------------*
023000 3000-ASSIGN-BYE-START.
023100     MOVE PLY-COUNT TO PL-BYE-SUB.
023200 3010-BYE-SCAN.
023300     IF PL-BYE-SUB < 1 GO TO 3900-BYE-ABORT.
023400     IF PLY-NO-BYE-YET(PL-BYE-SUB) GO TO 3020-BYE-FOUND.
023500     SUBTRACT 1 FROM PL-BYE-SUB.
023600     GO TO 3010-BYE-SCAN.
023700 3020-BYE-FOUND.
023800*    SWC-BYE-ID GOES BACK TO SWSPAIR, WHICH FLAGS THE SAME PLAYER    *
023900*    PLY-FREE-THIS-ROUND ON ITS OWN COPY OF THE TABLE.               *
024000     SET PLY-HAD-BYE(PL-BYE-SUB) TO TRUE.
024100     MOVE PLY-ID(PL-BYE-SUB) TO SWC-BYE-ID.
024200     GO TO 3000-ASSIGN-BYE-END.
024300 3900-BYE-ABORT.
024400*    ONLY REACHABLE IF THE TOURNAMENT RUNS MORE ODD-FIELD ROUNDS     *
024500*    THAN THERE ARE PLAYERS TO GIVE A BYE TO - NOT EXPECTED IN       *
024600*    NORMAL OPERATION, BUT THE SWISS PAIRING RULES IN SWSPAIR CANNOT *
024700*    GUARANTEE IT NEVER HAPPENS.                                     *
024800     SET SWC-ABORTED TO TRUE.
024900     DISPLAY PL-ERROR-LINE.
025000     MOVE "SWSPLYR - EVERY PLAYER HAS ALREADY HAD A FREE POINT"
025100         TO SWC-ABORT-MSG.
025200 3000-ASSIGN-BYE-END.
025300     EXIT.
025400*----------------------------------------------------------------*
025500*    4000 - WALK EVERY BOARD SWSCODE HAS JUST DECIDED, POST THE     *
025600*           POINTS, APPEND HISTORY TO EACH PLAYER INVOLVED, THEN    *
025700*           RE-SORT THE TABLE DESCENDING FOR THE NEXT ROUND.        *
025800*----------------------------------------------------------------*
025900 4000-POST-POINTS-START.
026000     IF MTCH-COUNT = ZERO GO TO 4090-POST-POINTS-RESORT.
026100     MOVE 1 TO PL-MTCH-SUB.
026200*    BLACK-ID OF ZERO MARKS A BYE BOARD (SWSPAIR'S 1020-ASSIGN-BYE   *
026300*    LEAVES THE BLACK SIDE BLANK ON PURPOSE) - EVERYTHING ELSE IS A  *
026400*    REAL GAME BETWEEN TWO LOOKED-UP PLAYERS.                        *
026500 4010-POST-POINTS-LOOP.
026600     IF PL-MTCH-SUB > MTCH-COUNT GO TO 4090-POST-POINTS-RESORT.
026700     MOVE MTCH-TAB-WHITE-ID(PL-MTCH-SUB) TO PL-FIND-ID.
026800     PERFORM 4100-FIND-PLAYER-BY-ID.
026900     MOVE PL-FIND-IDX TO PL-WHITE-IDX.
027000     IF MTCH-TAB-BLACK-ID(PL-MTCH-SUB) = ZERO
027100         PERFORM 4200-POST-BYE-POINT
027200     ELSE
027300         MOVE MTCH-TAB-BLACK-ID(PL-MTCH-SUB) TO PL-FIND-ID
027400         PERFORM 4100-FIND-PLAYER-BY-ID
027500         MOVE PL-FIND-IDX TO PL-BLACK-IDX
027600         PERFORM 4300-POST-GAME-POINTS.
027700     ADD 1 TO PL-MTCH-SUB.
027800     GO TO 4010-POST-POINTS-LOOP.
027900 4090-POST-POINTS-RESORT.
028000     PERFORM 4500-SORT-DESCENDING-START THRU 4500-SORT-DESCENDING-END.
028100 4000-POST-POINTS-END.
028200     EXIT.
028300*----------------------------------------------------------------*
028400*    4100 - FIND THE TABLE POSITION OF THE PLAYER WHOSE ID IS IN    *
028500*           PL-FIND-ID.  A LINEAR SCAN IS NEEDED BECAUSE THE TABLE  *
028600*           IS KEPT IN STANDING ORDER, NOT ID ORDER.  ZERO IN       *
028700*           PL-FIND-IDX ON RETURN MEANS "NOT FOUND" (SHOULD NEVER   *
028800*           HAPPEN - SWSPAIR ONLY EVER HANDS BACK IDS IT GOT FROM   *
028900*           THIS VERY TABLE).                                      *
029000*----------------------------------------------------------------*
029100 4100-FIND-PLAYER-BY-ID.
029200     MOVE ZERO TO PL-FIND-IDX.
029300     MOVE 1 TO PL-FIND-SUB.
029400 4101-FIND-SCAN.
029500     IF PL-FIND-SUB > PLY-COUNT GO TO 4100-FIND-PLAYER-BY-ID-EX.
029600     IF PLY-ID(PL-FIND-SUB) = PL-FIND-ID
029700         MOVE PL-FIND-SUB TO PL-FIND-IDX
029800         GO TO 4100-FIND-PLAYER-BY-ID-EX.
029900     ADD 1 TO PL-FIND-SUB.
030000     GO TO 4101-FIND-SCAN.
030100 4100-FIND-PLAYER-BY-ID-EX.
030200     EXIT.
030300*----------------------------------------------------------------*
030400*    4200 - FREE-POINT BOARD: +1.0 TO THE BYE PLAYER, HISTORY       *
030500*           ENTRY FLAGGED HIST-IS-BYE SO SWSPAIR'S COLOUR RULE      *
030600*           (REQ 1926-22) SKIPS IT WHEN COUNTING WHITE GAMES.       *
030700*----------------------------------------------------------------*
030800 4200-POST-BYE-POINT.
030900     ADD 1 TO PLY-SCORE(PL-WHITE-IDX).
031000     MOVE PL-WHITE-IDX TO PL-HIST-TARGET-IDX.
031100     MOVE ZERO         TO PL-HIST-OPP.
031200     MOVE "N"          TO PL-HIST-WHITE-FLAG.
031300     MOVE "Y"          TO PL-HIST-BYE-FLAG.
031400     MOVE "F"          TO PL-HIST-OUTCOME-VAL.
031500     PERFORM 2000-APPEND-HISTORY.
031600*----------------------------------------------------------------*
031700*    4300 - ORDINARY BOARD: POST THE W/L/D POINTS THEN APPEND A     *
031800*           HISTORY ENTRY TO BOTH PLAYERS.                         *
031900*----------------------------------------------------------------*
032000 4300-POST-GAME-POINTS.
032100*    A DRAW SPLITS THE POINT - SWSCODE NEVER SETS BOTH WHITE-WIN     *
032200*    AND BLACK-WIN ON THE SAME BOARD, SO EXACTLY ONE LEG BELOW FIRES.*
032300     IF MTCH-TAB-WHITE-WIN(PL-MTCH-SUB)
032400         ADD 1 TO PLY-SCORE(PL-WHITE-IDX)
032500     ELSE
032600         IF MTCH-TAB-BLACK-WIN(PL-MTCH-SUB)
032700             ADD 1 TO PLY-SCORE(PL-BLACK-IDX)
032800         ELSE
032900             IF MTCH-TAB-DRAWN(PL-MTCH-SUB)
033000                 ADD 0.5 TO PLY-SCORE(PL-WHITE-IDX)
033100                 ADD 0.5 TO PLY-SCORE(PL-BLACK-IDX).
033200     MOVE PL-WHITE-IDX TO PL-HIST-TARGET-IDX.
033300     MOVE PLY-ID(PL-BLACK-IDX) TO PL-HIST-OPP.
033400     MOVE "Y" TO PL-HIST-WHITE-FLAG.
033500     MOVE "N" TO PL-HIST-BYE-FLAG.
033600     MOVE MTCH-TAB-OUTCOME(PL-MTCH-SUB) TO PL-HIST-OUTCOME-VAL.
033700     PERFORM 2000-APPEND-HISTORY.
033800     MOVE PL-BLACK-IDX TO PL-HIST-TARGET-IDX.
033900     MOVE PLY-ID(PL-WHITE-IDX) TO PL-HIST-OPP.
034000     MOVE "N" TO PL-HIST-WHITE-FLAG.
034100     MOVE "N" TO PL-HIST-BYE-FLAG.
034200     MOVE MTCH-TAB-OUTCOME(PL-MTCH-SUB) TO PL-HIST-OUTCOME-VAL.
034300     PERFORM 2000-APPEND-HISTORY.
034400*----------------------------------------------------------------*
034500*    4500 - SELECTION SORT, DESCENDING BY SCORE.  ONE FULL PASS     *
034600*           PER POSITION, PICKING THE BEST REMAINING SCORE AND      *
034700*           SWAPPING IT INTO PLACE.  PL-I/PL-J/PL-K BELONG TO       *
034800*           THIS LOOP ONLY - 4520-SWAP-ENTRIES USES ITS OWN         *
034900*           PL-SW-A/PL-SW-B SO THE TWO NEVER FIGHT OVER A SUBSCRIPT.*
035000*----------------------------------------------------------------*
035100 4500-SORT-DESCENDING-START.
035200     IF PLY-COUNT < 2 GO TO 4500-SORT-DESCENDING-END.
035300     MOVE 1 TO PL-I.
035400 4510-SORT-OUTER.
035500     IF PL-I NOT < PLY-COUNT GO TO 4500-SORT-DESCENDING-END.
035600     MOVE PL-I TO PL-K.
035700     MOVE PL-I TO PL-J.
035800     ADD 1 TO PL-J.
035900 4511-SORT-INNER.
036000     IF PL-J > PLY-COUNT GO TO 4512-SORT-SWAP-CHECK.
036100     IF PLY-SCORE(PL-J) > PLY-SCORE(PL-K)
036200         MOVE PL-J TO PL-K.
036300     ADD 1 TO PL-J.
036400     GO TO 4511-SORT-INNER.
036500 4512-SORT-SWAP-CHECK.
036600     IF PL-K = PL-I GO TO 4519-SORT-NEXT.
036700     MOVE PL-I TO PL-SW-A.
036800     MOVE PL-K TO PL-SW-B.
036900     PERFORM 4520-SWAP-ENTRIES THRU 4520-SWAP-ENTRIES-EX.
037000 4519-SORT-NEXT.
037100     ADD 1 TO PL-I.
037200     GO TO 4510-SORT-OUTER.
037300 4500-SORT-DESCENDING-END.
037400     EXIT.
037500*----------------------------------------------------------------*
037600*    4520 - EXCHANGE WHOLE PLAYER ENTRIES PL-SW-A AND PL-SW-B,      *
037700*           HISTORY SUB-TABLE INCLUDED - THE TABLE IS RESORTED      *
037800*           BETWEEN ROUNDS, NOT JUST AT THE END, SO EACH PLAYER'S   *
037900*           HISTORY MUST TRAVEL WITH THEM OR THE NO-REMATCH AND     *
038000*           COLOUR CHECKS IN SWSPAIR WILL LOOK AT THE WRONG GAMES.  *
038100*----------------------------------------------------------------*
038200 4520-SWAP-ENTRIES.
038300     MOVE PLY-ID(PL-SW-A)         TO PL-SWP-ID.
038400     MOVE PLY-NAME(PL-SW-A)       TO PL-SWP-NAME.
038500     MOVE PLY-SCORE(PL-SW-A)      TO PL-SWP-SCORE.
038600     MOVE PLY-FREE-FLAG(PL-SW-A)  TO PL-SWP-FREE.
038700     MOVE PLY-PAIRED-FLAG(PL-SW-A) TO PL-SWP-PAIRED.
038800     MOVE PLY-HIST-COUNT(PL-SW-A) TO PL-SWP-HCNT.
038900     SET PL-SWP-HIDX TO 1.
039000 4521-SWAP-SAVE-HIST.
039100     IF PL-SWP-HIDX > PL-SWP-HCNT GO TO 4522-SWAP-MOVE-B-TO-A.
039200     MOVE HIST-OPP-ID(PL-SW-A, PL-SWP-HIDX)
039300         TO PL-SWP-HOPP(PL-SWP-HIDX).
039400     MOVE HIST-HAD-WHITE(PL-SW-A, PL-SWP-HIDX)
039500         TO PL-SWP-HWHITE(PL-SWP-HIDX).
039600     MOVE HIST-WAS-BYE(PL-SW-A, PL-SWP-HIDX)
039700         TO PL-SWP-HBYE(PL-SWP-HIDX).
039800     MOVE HIST-OUTCOME(PL-SW-A, PL-SWP-HIDX)
039900         TO PL-SWP-HOUT(PL-SWP-HIDX).
040000     SET PL-SWP-HIDX UP BY 1.
040100     GO TO 4521-SWAP-SAVE-HIST.
040200 4522-SWAP-MOVE-B-TO-A.
040300     MOVE PLY-ID(PL-SW-B)          TO PLY-ID(PL-SW-A).
040400     MOVE PLY-NAME(PL-SW-B)        TO PLY-NAME(PL-SW-A).
040500     MOVE PLY-SCORE(PL-SW-B)       TO PLY-SCORE(PL-SW-A).
040600     MOVE PLY-FREE-FLAG(PL-SW-B)   TO PLY-FREE-FLAG(PL-SW-A).
040700     MOVE PLY-PAIRED-FLAG(PL-SW-B) TO PLY-PAIRED-FLAG(PL-SW-A).
040800     MOVE PLY-HIST-COUNT(PL-SW-B)  TO PLY-HIST-COUNT(PL-SW-A).
040900     SET PL-SWP-HIDX TO 1.
041000 4523-SWAP-COPY-B-HIST-TO-A.
041100     IF PL-SWP-HIDX > PLY-HIST-COUNT(PL-SW-A)
041200         GO TO 4524-SWAP-MOVE-SAVED-TO-B.
041300     MOVE HIST-OPP-ID(PL-SW-B, PL-SWP-HIDX)
041400         TO HIST-OPP-ID(PL-SW-A, PL-SWP-HIDX).
041500     MOVE HIST-HAD-WHITE(PL-SW-B, PL-SWP-HIDX)
041600         TO HIST-HAD-WHITE(PL-SW-A, PL-SWP-HIDX).
041700     MOVE HIST-WAS-BYE(PL-SW-B, PL-SWP-HIDX)
041800         TO HIST-WAS-BYE(PL-SW-A, PL-SWP-HIDX).
041900     MOVE HIST-OUTCOME(PL-SW-B, PL-SWP-HIDX)
042000         TO HIST-OUTCOME(PL-SW-A, PL-SWP-HIDX).
042100     SET PL-SWP-HIDX UP BY 1.
042200     GO TO 4523-SWAP-COPY-B-HIST-TO-A.
042300 4524-SWAP-MOVE-SAVED-TO-B.
042400     MOVE PL-SWP-ID       TO PLY-ID(PL-SW-B).
042500     MOVE PL-SWP-NAME     TO PLY-NAME(PL-SW-B).
042600     MOVE PL-SWP-SCORE    TO PLY-SCORE(PL-SW-B).
042700     MOVE PL-SWP-FREE     TO PLY-FREE-FLAG(PL-SW-B).
042800     MOVE PL-SWP-PAIRED   TO PLY-PAIRED-FLAG(PL-SW-B).
042900     MOVE PL-SWP-HCNT     TO PLY-HIST-COUNT(PL-SW-B).
043000     SET PL-SWP-HIDX TO 1.
043100 4525-SWAP-COPY-SAVED-HIST-TO-B.
043200     IF PL-SWP-HIDX > PLY-HIST-COUNT(PL-SW-B)
043300         GO TO 4520-SWAP-ENTRIES-EX.
043400     MOVE PL-SWP-HOPP(PL-SWP-HIDX)
043500         TO HIST-OPP-ID(PL-SW-B, PL-SWP-HIDX).
043600     MOVE PL-SWP-HWHITE(PL-SWP-HIDX)
043700         TO HIST-HAD-WHITE(PL-SW-B, PL-SWP-HIDX).
043800     MOVE PL-SWP-HBYE(PL-SWP-HIDX)
043900         TO HIST-WAS-BYE(PL-SW-B, PL-SWP-HIDX).
044000     MOVE PL-SWP-HOUT(PL-SWP-HIDX)
044100         TO HIST-OUTCOME(PL-SW-B, PL-SWP-HIDX).
044200     SET PL-SWP-HIDX UP BY 1.
044300     GO TO 4525-SWAP-COPY-SAVED-HIST-TO-B.
044400 4520-SWAP-ENTRIES-EX.
044500     EXIT.
044600*----------------------------------------------------------------*
044700*    5000 - FINAL STANDINGS SORT.  SAME ROUTINE AS THE BETWEEN-     *
044800*           ROUNDS RESORT - THE HISTORY NOBODY WILL READ AGAIN      *
044900*           JUST RIDES ALONG FOR FREE.                             *
045000*----------------------------------------------------------------*
045100 5000-RANK-PLAYERS-START.
045200     PERFORM 4500-SORT-DESCENDING-START THRU 4500-SORT-DESCENDING-END.
045300 5000-RANK-PLAYERS-END.
045400     EXIT.
045500*----------------------------------------------------------------*
