000100******************************************************************
000200*    SWSCFG.CPY                                                  *
000300*    TOURNAMENT CONFIGURATION AND PLAYER-NAME INPUT RECORDS       *
000400*    READ FROM CFG-FILE BY SWSMAIN PARAGRAPH 0110-LOAD-CONFIG.    *
000500*    FIRST RECORD ON CFG-FILE IS THE CFG-REC HEADER; EVERY        *
000600*    RECORD AFTER IT IS A PLY-NAME-REC, ONE PER ENTERED PLAYER.   *
000700******************************************************************
000800*    10/03/96  ST   REQ 1926-01  FIRST CUT OF LAYOUT         CFG01
000900*    02/11/96  ST   REQ 1926-04  ADDED TOURN-TYPE 88-LEVELS  CFG02
001000*    19/01/99  KP   REQ 1926-19  Y2K - NO DATE FIELDS HERE,  CFG03
001100*                   REVIEWED ONLY, NO CHANGE                CFG03
001200******************************************************************
001300 01  CFG-REC.
001400     02  CFG-ROUNDS           PIC 9(02).
001500     02  CFG-TOURN-TYPE       PIC X(01).
001600         88  CFG-AUTOMATIC        VALUE "A".
001700         88  CFG-MANUAL           VALUE "M".
001800     02  CFG-PLAYER-COUNT     PIC 9(03).
001900     02  FILLER               PIC X(74).
002000*
002100 01  PLY-NAME-REC.
002200     02  PLY-NAME-IN          PIC X(30).
002300     02  FILLER               PIC X(50).
002400*
