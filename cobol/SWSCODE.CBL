000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SWSCODE.
000300 AUTHOR.        S TEMERZIDIS.
000400 INSTALLATION.  BULL SOFTWARE - ATHENS.
000500 DATE-WRITTEN.  22/03/96.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    SWSCODE - OUTCOME CODES AND MANUAL-MODE OPERATOR DIALOGUE.   *
001000*                                                                 *
001100*    AUTOMATIC MODE DRAWS A RANDOM 1/2/3 FOR EVERY NON-BYE BOARD   *
001200*    OF THE ROUND AND TURNS IT INTO W/L/D.  MANUAL MODE PRINTS     *
001300*    EACH BOARD AND ACCEPTS THE OPERATOR'S OWN 1/2/3, RE-PROMPTING *
001400*    ON ANYTHING ELSE, THEN ASKS FOR A SAVE CONFIRMATION BEFORE    *
001500*    HANDING THE ROUND BACK TO SWSMAIN - A 'N' THROWS THE WHOLE    *
001600*    ROUND'S ENTRIES AWAY AND STARTS THE PROMPTING OVER.           *
001700******************************************************************
001800*    CHANGE LOG                                                   *
001900*    ----------                                                   *
002000*    22/03/96  ST   REQ 1926-03  INITIAL VERSION - RANDOM MODE     *
002100*                   ONLY                                    CD001*
002200*    28/03/96  ST   REQ 1926-04  ADDED MANUAL MODE - OPERATOR      *
002300*                   PROMPT/ACCEPT/CONFIRM LOOP                CD002*
002400*    19/06/96  ST   REQ 1926-10  RANDOM DRAW NOW USES ITS OWN      *
002500*                   SEED, WAS SHARING SWSPAIR'S BY MISTAKE AND     *
002600*                   PRODUCING THE SAME OUTCOME SEQUENCE EVERY      *
002700*                   ROUND                                   CD003*
002800*    19/01/99  KP   REQ 1926-19  Y2K REVIEW - NO DATE FIELDS,      *
002900*                   NO CHANGE REQUIRED                      CD004*
003000*    25/03/03  NM   REQ 1926-26  COMMITTEE ASKED WHY THE MANUAL     *
003100*                   MODE SAVE PROMPT WRAPS ODDLY ON THE NEW         *
003200*                   TERMINALS - EMULATOR SETTING, NOT THIS          *
003300*                   PROGRAM'S DOING.  NO CHANGE MADE              CD005*
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-AT.
003800 OBJECT-COMPUTER.   IBM-AT.
003900 SPECIAL-NAMES.
004000     CLASS CD-DIGITS IS "0123456789".
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300*    CD-I IS THE BOARD-TABLE SUBSCRIPT WALKED BY BOTH 2010 AND      *
004400*    3020 - AUTOMATIC AND MANUAL MODE SHARE THE SAME LOOP SHAPE.    *
004500 77  CD-I                     PIC 9(03)  COMP.
004600*    CD-FIND-ID/CD-FIND-SUB/CD-FIND-IDX ARE 4000-FIND-PLAYER-BY-ID'S *
004700*    PARAMETER (THE ID TO LOOK FOR) AND ITS TWO WORK FIELDS.         *
004800 77  CD-FIND-ID               PIC 9(03).
004900 77  CD-FIND-SUB              PIC 9(03)  COMP.
005000 77  CD-FIND-IDX              PIC 9(03)  COMP.
005100*    CD-WHITE-IDX/CD-BLACK-IDX HOLD THE TWO LOOKED-UP TABLE           *
005200*    POSITIONS FOR 3020'S PRINT LINE - SET ONCE PER BOARD, THEN       *
005300*    USED TWICE (NAME MOVE, THEN LEFT FOR THE NEXT BOARD TO OVERWRITE)*
005400 77  CD-WHITE-IDX             PIC 9(03)  COMP.
005500 77  CD-BLACK-IDX             PIC 9(03)  COMP.
005600*    CD-SEED/CD-DRAW/CD-REM - THIS PROGRAM'S OWN RANDOM DRAW,        *
005700*    SEPARATE FROM SWSPAIR'S SINCE REQ 1926-10.                      *
005800 77  CD-SEED                  PIC 9(09)  COMP.
005900 77  CD-DRAW                  PIC 9(05)  COMP.
006000 77  CD-REM                   PIC 9(05)  COMP.
006100 77  CD-SEEDED-SW             PIC 9(01)  COMP  VALUE 0.
006200     88  CD-ALREADY-SEEDED        VALUE 1.
006300*    CD-ANSWER HOLDS THE OPERATOR'S TYPED DIGIT IN MANUAL MODE -     *
006400*    DISPLAY/ACCEPT, NOT A SCREEN SECTION, SO NO EDITING IS DONE     *
006500*    ON THE WAY IN; 3030-PROMPT-ACCEPT RE-PROMPTS ON ANYTHING         *
006600*    OUTSIDE 1-3 INCLUDING NON-NUMERIC INPUT.                        *
006700 77  CD-ANSWER                PIC 9(01).
006800*
006900*    CD-TIME-OF-DAY IS THE FIELD VIEW OF THE CLOCK FOR 0050'S SEED   *
007000*    ARITHMETIC; CD-TOD-BYTES BELOW IS THE SAME EIGHT BYTES TAKEN   *
007100*    WHOLE FOR THE ACCEPT ... FROM TIME STATEMENT ITSELF.           *
007200 01  CD-TIME-OF-DAY.
007300     02  CD-TOD-HH            PIC 9(02).
007400     02  CD-TOD-MM            PIC 9(02).
007500     02  CD-TOD-SS            PIC 9(02).
007600     02  CD-TOD-HH100         PIC 9(02).
007700 01  REDEFINES CD-TIME-OF-DAY.
007800     02  CD-TOD-BYTES         PIC X(08).
007900*
008000*    CD-SAVE-SWITCH HOLDS THE OPERATOR'S Y/N REPLY TO 3090'S SAVE   *
008100*    CONFIRMATION - DEFAULTS TO "N" SO A RUN THAT ABENDS BEFORE THE *
008200*    ACCEPT EXECUTES CANNOT FALL THROUGH AS AN ACCIDENTAL SAVE.     *
008300 01  CD-SAVE-SWITCH.
008400     02  CD-SAVE-OK-SW        PIC X(01)  VALUE "N".
008500         88  CD-SAVE-OK           VALUE "Y" "y".
008600         88  CD-SAVE-NOT-OK       VALUE "N" "n".
008700     02  FILLER               PIC X(08).
008800*
008900*    CD-MATCH-LINE-VIEW AND CD-MATCH-LINE-BYTES ARE TWO VIEWS OF    *
009000*    THE SAME PRINT LINE - THE FIELD VIEW FOR BUILDING IT, THE      *
009100*    BYTE VIEW FOR THE PLAIN DISPLAY STATEMENT BELOW.               *
009200 01  CD-MATCH-LINE-VIEW.
009300     02  FILLER               PIC X(11) VALUE "  BOARD NO.".
009400     02  CD-BOARD-DISPLAY     PIC ZZ9.
009500     02  FILLER               PIC X(02) VALUE SPACES.
009600     02  CD-WHITE-NAME-OUT    PIC X(30).
009700     02  FILLER               PIC X(04) VALUE " VS ".
009800     02  CD-BLACK-NAME-OUT    PIC X(30).
009900 01  REDEFINES CD-MATCH-LINE-VIEW.
010000     02  CD-MATCH-LINE-BYTES  PIC X(80).
010100*
010200 01  CD-CHOICE-LINE.
010300     02  FILLER               PIC X(58) VALUE
010400         "ENTER RESULT (1=WHITE WINS 2=BLACK WINS 3=DRAW): ".
010500     02  FILLER               PIC X(22) VALUE SPACES.
010600*
010700 01  CD-CONFIRM-LINE.
010800     02  FILLER               PIC X(30) VALUE
010900         "SAVE SCORES FOR THIS ROUND (Y/N): ".
011000     02  FILLER               PIC X(50) VALUE SPACES.
011100*
011200 01  REDEFINES CD-CONFIRM-LINE.
011300     02  CD-CONFIRM-BYTES     PIC X(80).
011400*
011500*    SWS-CALL-LINKAGE CARRIES SWC-FUNCTION AND SWC-NOT-ABORTED      *
011600*    BETWEEN THIS PROGRAM AND SWSMAIN; SWS-PLAYER-TAB AND           *
011700*    SWS-MATCH-TAB ARE THE SAME TWO COPIES SWSPAIR AND SWSPLYR      *
011800*    SHARE - THIS PROGRAM ONLY READS THEM, IT UPDATES NO PLAYER     *
011900*    FIELD OF ITS OWN.                                              *
012000 LINKAGE SECTION.
012100     COPY SWSLINK.
012200     COPY SWSPLY.
012300     COPY SWSMTCH.
012400 PROCEDURE DIVISION USING SWS-CALL-LINKAGE SWS-PLAYER-TAB
012500                          SWS-MATCH-TAB.
012600*----------------------------------------------------------------*
012700*    0000 - ONE CALL, ONE FUNCTION.  SWC-FUNCTION COMES IN ON THE  *
012800*           LINKAGE RECORD SET BY SWSMAIN - "RANDOM" FOR 0220'S   *
012900*           AUTOMATIC-ROUND CALL, "PROMPT" FOR THE MANUAL-MODE     *
013000*           MENU PATH.  SWC-NOT-ABORTED IS RESET ON EVERY CALL SO  *
013100*           A PRIOR ROUND'S MANUAL "N" ABORT CANNOT LEAK FORWARD.  *
013200*----------------------------------------------------------------*
013300 0000-CODE-ENTRY.
013400     SET SWC-NOT-ABORTED TO TRUE.
013500     IF SWC-FUNCTION = "RANDOM"
013600         PERFORM 2000-RANDOM-OUTCOME-START
013700             THRU 2000-RANDOM-OUTCOME-END.
013800     IF SWC-FUNCTION = "PROMPT"
013900         PERFORM 3000-PROMPT-OUTCOME-START
014000             THRU 3000-PROMPT-OUTCOME-END.
014100     GOBACK.
014200*----------------------------------------------------------------*
014300*    0050 - SEEDS CD-SEED FROM THE SYSTEM CLOCK ON THE FIRST       *
014400*           RANDOM-MODE CALL ONLY (SEE THE CD-ALREADY-SEEDED       *
014500*           SWITCH IN 2000) SO EVERY BOARD IN THE ROUND DRAWS      *
014600*           FROM ONE ADVANCING SEQUENCE RATHER THAN RESEEDING      *
014700*           AND REPEATING THE SAME DRAW.                           *
014800*----------------------------------------------------------------*
014900 0050-SEED-RANDOM.
015000     ACCEPT CD-TIME-OF-DAY FROM TIME.
015100     COMPUTE CD-SEED = (CD-TOD-HH * 3600 + CD-TOD-MM * 60
015200         + CD-TOD-SS) * 100 + CD-TOD-HH100 + 7.
015300*----------------------------------------------------------------*
015400*    2000 - AUTOMATIC MODE: DRAW A 1/2/3 FOR EVERY BOARD THAT IS    *
015500*           NOT A FREE-POINT BOARD (SWSPAIR ALREADY SET THOSE TO   *
015600*           OUTCOME 'F' WHEN IT BUILT THE PAIRING) AND TURN THE    *
015700*           DRAW INTO W/L/D.                                       *
015800*----------------------------------------------------------------*
015900 2000-RANDOM-OUTCOME-START.
016000     IF NOT CD-ALREADY-SEEDED
016100         PERFORM 0050-SEED-RANDOM
016200         SET CD-ALREADY-SEEDED TO TRUE.
016300     IF MTCH-COUNT = ZERO GO TO 2000-RANDOM-OUTCOME-END.
016400     MOVE 1 TO CD-I.
016500 2010-RANDOM-LOOP.
016600     IF CD-I > MTCH-COUNT GO TO 2000-RANDOM-OUTCOME-END.
016700     IF MTCH-TAB-BLACK-ID(CD-I) NOT = ZERO
016800         PERFORM 0060-NEXT-DRAW
016900         PERFORM 2100-DRAW-TO-OUTCOME.
017000     ADD 1 TO CD-I.
017100     GO TO 2010-RANDOM-LOOP.
017200 2000-RANDOM-OUTCOME-END.
017300     EXIT.
017400*----------------------------------------------------------------*
017500*    0060 - SAME TRUNCATED-MULTIPLY LCG SWSPAIR USES FOR ITS OWN   *
017600*           DRAWS (REQ 1926-10 - THIS PROGRAM KEEPS ITS OWN SEED   *
017700*           NOW, NOT SWSPAIR'S).  CD-SEED IS PIC 9(09) COMP, SO    *
017800*           THE STORE BELOW TRUNCATES TO NINE DIGITS ON ITS OWN -  *
017900*           THAT TRUNCATION IS THE MODULO STEP.                    *
018000*----------------------------------------------------------------*
018100 0060-NEXT-DRAW.
018200     COMPUTE CD-SEED = CD-SEED * 22695477 + 1.
018300     DIVIDE CD-SEED BY 3 GIVING CD-REM REMAINDER CD-DRAW.
018400     ADD 1 TO CD-DRAW.
018500*----------------------------------------------------------------*
018600*    2100 - TURNS THE RAW 1/2/3 DRAW INTO THE MATCH TABLE'S OWN    *
018700*           RESULT FLAGS FOR THE CURRENT BOARD (CD-I).  SAME       *
018800*           1=WHITE 2=BLACK 3=DRAW MAPPING AS 3030'S OPERATOR      *
018900*           ACCEPT BELOW, SO AUTOMATIC AND MANUAL ROUNDS SCORE     *
019000*           IDENTICALLY.                                          *
019100*----------------------------------------------------------------*
019200 2100-DRAW-TO-OUTCOME.
019300     IF CD-DRAW = 1
019400         SET MTCH-TAB-WHITE-WIN(CD-I) TO TRUE.
019500     IF CD-DRAW = 2
019600         SET MTCH-TAB-BLACK-WIN(CD-I) TO TRUE.
019700     IF CD-DRAW = 3
019800         SET MTCH-TAB-DRAWN(CD-I) TO TRUE.
019900*----------------------------------------------------------------*
020000*    3000 - MANUAL MODE.  PRINT EVERY NON-BYE BOARD AND ACCEPT     *
020100*           THE OPERATOR'S 1/2/3, RE-PROMPTING ON ANYTHING ELSE,   *
020200*           THEN CONFIRM SAVE-OR-REPEAT FOR THE WHOLE ROUND.       *
020300*----------------------------------------------------------------*
020400 3000-PROMPT-OUTCOME-START.
020500     IF MTCH-COUNT = ZERO GO TO 3000-PROMPT-OUTCOME-END.
020600*    3010 - TOP OF THE WHOLE-ROUND LOOP.  A 'N' AT 3090 COMES       *
020700*           BACK HERE AND RE-PROMPTS EVERY BOARD FROM SCRATCH -     *
020800*           THE OPERATOR GETS NO PARTIAL-SAVE OPTION.               *
020900 3010-PROMPT-ENTRY-LOOP.
021000     MOVE 1 TO CD-I.
021100*    3020 - ONE BOARD PER PASS.  BYE BOARDS (BLACK-ID ZERO) ARE     *
021200*           SKIPPED HERE, NOT PROMPTED - SWSPAIR ALREADY SCORED     *
021300*           THEM AS A FREE POINT WHEN IT BUILT THE PAIRING.         *
021400 3020-PROMPT-ONE-MATCH.
021500     IF CD-I > MTCH-COUNT GO TO 3090-PROMPT-CONFIRM.
021600     IF MTCH-TAB-BLACK-ID(CD-I) = ZERO GO TO 3029-PROMPT-NEXT.
021700     MOVE MTCH-TAB-WHITE-ID(CD-I) TO CD-FIND-ID.
021800     PERFORM 4000-FIND-PLAYER-BY-ID.
021900     MOVE CD-FIND-IDX TO CD-WHITE-IDX.
022000     MOVE MTCH-TAB-BLACK-ID(CD-I) TO CD-FIND-ID.
022100     PERFORM 4000-FIND-PLAYER-BY-ID.
022200     MOVE CD-FIND-IDX TO CD-BLACK-IDX.
022300     MOVE PLY-NAME(CD-WHITE-IDX) TO CD-WHITE-NAME-OUT.
022400     MOVE PLY-NAME(CD-BLACK-IDX) TO CD-BLACK-NAME-OUT.
022500     MOVE CD-I TO CD-BOARD-DISPLAY.
022600     DISPLAY CD-MATCH-LINE-BYTES.
022700*    3030 - RE-PROMPTS UNTIL THE OPERATOR TYPES 1, 2 OR 3 - ANY     *
022800*           NON-NUMERIC KEY-IN ALSO FAILS THE RANGE TEST BECAUSE    *
022900*           CD-ANSWER IS A NUMERIC-ONLY PIC 9(01).                  *
023000 3030-PROMPT-ACCEPT.
023100     DISPLAY CD-CHOICE-LINE.
023200     ACCEPT CD-ANSWER.
023300     IF CD-ANSWER < 1 OR CD-ANSWER > 3
023400         GO TO 3030-PROMPT-ACCEPT.
023500     IF CD-ANSWER = 1
023600         SET MTCH-TAB-WHITE-WIN(CD-I) TO TRUE.
023700     IF CD-ANSWER = 2
023800         SET MTCH-TAB-BLACK-WIN(CD-I) TO TRUE.
023900     IF CD-ANSWER = 3
024000         SET MTCH-TAB-DRAWN(CD-I) TO TRUE.
024100*    3029 - BYE BOARDS REJOIN THE LOOP HERE, SAME AS BOARDS JUST    *
024200*           SCORED AT 3030.                                        *
024300 3029-PROMPT-NEXT.
024400     ADD 1 TO CD-I.
024500     GO TO 3020-PROMPT-ONE-MATCH.
024600*    3090 - LAST CHANCE TO THROW THE WHOLE ROUND'S ENTRIES AWAY     *
024700*           AND START OVER BEFORE SWSMAIN WRITES THEM TO THE        *
024800*           MATCH FILE.                                            *
024900 3090-PROMPT-CONFIRM.
025000     DISPLAY CD-CONFIRM-BYTES.
025100     ACCEPT CD-SAVE-OK-SW.
025200     IF CD-SAVE-NOT-OK GO TO 3010-PROMPT-ENTRY-LOOP.
025300     IF NOT CD-SAVE-OK GO TO 3090-PROMPT-CONFIRM.
025400 3000-PROMPT-OUTCOME-END.
025500     EXIT.
025600*----------------------------------------------------------------*
025700*    4000 - LOOK UP A PLAYER'S CURRENT TABLE POSITION BY ID, THE    *
025800*           SAME LINEAR SCAN SWSPLYR USES - THE TABLE IS IN         *
025900*           STANDING ORDER, NOT ID ORDER.                          *
026000*----------------------------------------------------------------*
026100 4000-FIND-PLAYER-BY-ID.
026200     MOVE ZERO TO CD-FIND-IDX.
026300     MOVE 1 TO CD-FIND-SUB.
026400 4001-FIND-SCAN.
026500     IF CD-FIND-SUB > PLY-COUNT GO TO 4000-FIND-PLAYER-BY-ID-EX.
026600     IF PLY-ID(CD-FIND-SUB) = CD-FIND-ID
026700         MOVE CD-FIND-SUB TO CD-FIND-IDX
026800         GO TO 4000-FIND-PLAYER-BY-ID-EX.
026900     ADD 1 TO CD-FIND-SUB.
027000     GO TO 4001-FIND-SCAN.
027100 4000-FIND-PLAYER-BY-ID-EX.
027200     EXIT.
027300*----------------------------------------------------------------*
