000100******************************************************************
000200*    SWSPLY.CPY                                                  *
000300*    PLAYER WORKING TABLE - ONE ENTRY PER ENTERED PLAYER, BUILT   *
000400*    BY SWSPLYR AT LOAD TIME AND WALKED BY SWSMAIN (STANDINGS     *
000500*    SORT), SWSPAIR (PAIRING/COLOR-MATCHUP/NO-REMATCH TESTS) AND  *
000600*    SWSPLYR ITSELF (SCORE POSTING).  MAX-PLAYERS CAPS THE        *
000700*    NUMBER OF ENTRANTS A SINGLE RUN CAN CARRY; MAX-HIST CAPS     *
000800*    THE NUMBER OF ROUNDS A SINGLE PLAYER CAN ACCUMULATE HISTORY  *
000900*    FOR (MATCHES CFG-ROUNDS' OWN 1-99 LIMIT IN SWSCFG.CPY).      *
001000******************************************************************
001100*    10/03/96  ST   REQ 1926-01  FIRST CUT OF TABLE           PLY01
001200*    13/03/96  ST   REQ 1926-02  ADDED PLY-HIST SUB-TABLE     PLY02
001300*    21/03/96  ST   REQ 1926-05  ADDED PLY-FREE-FLAG 88-LVLS  PLY03
001400*    19/01/99  KP   REQ 1926-19  Y2K REVIEW - NO CHANGE       PLY04
001500******************************************************************
001600 01  SWS-PLAYER-TAB.
001700     02  PLY-COUNT            PIC 9(03)  COMP.
001800     02  PLY-ENTRY OCCURS 1 TO 200 TIMES
001900                   DEPENDING ON PLY-COUNT
002000                   INDEXED BY PLY-IDX.
002100         03  PLY-ID           PIC 9(03).
002200         03  PLY-NAME         PIC X(30).
002300         03  PLY-SCORE        PIC S9(03)V9(01).
002400         03  PLY-FREE-FLAG    PIC X(01).
002500             88  PLY-HAD-BYE      VALUE "Y".
002600             88  PLY-NO-BYE-YET   VALUE "N".
002700         03  PLY-PAIRED-FLAG  PIC X(01).
002800             88  PLY-IS-PAIRED    VALUE "Y".
002900             88  PLY-NOT-PAIRED   VALUE "N".
003000         03  PLY-HIST-COUNT   PIC 9(03)  COMP.
003100         03  PLY-HIST OCCURS 1 TO 99 TIMES
003200                      DEPENDING ON PLY-HIST-COUNT
003300                      INDEXED BY PLY-HIST-IDX.
003400             04  HIST-OPP-ID      PIC 9(03).
003500             04  HIST-HAD-WHITE   PIC X(01).
003600                 88  HIST-WAS-WHITE   VALUE "Y".
003700                 88  HIST-WAS-BLACK   VALUE "N".
003800             04  HIST-WAS-BYE     PIC X(01).
003900                 88  HIST-IS-BYE      VALUE "Y".
004000             04  HIST-OUTCOME     PIC X(01).
004100         03  FILLER           PIC X(08).
004200*
