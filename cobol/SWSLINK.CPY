000100******************************************************************
000200*    SWSLINK.CPY                                                 *
000300*    COMMON CALL LINKAGE PASSED ON EVERY CALL BETWEEN SWSMAIN     *
000400*    AND ITS FOUR SUBPROGRAMS (SWSPAIR/SWSCODE/SWSRPT/SWSPLYR).   *
000500*    SWC-FUNCTION TELLS THE CALLED PROGRAM WHICH OF ITS OWN       *
000600*    FUNCTIONS TO RUN; SWC-BYE-ID CARRIES THE ID OF THE PLAYER    *
000700*    GIVEN THE FREE POINT THIS ROUND BACK TO THE CALLER.          *
000800******************************************************************
000900*    10/03/96  ST   REQ 1926-01  FIRST CUT OF LAYOUT         LNK01
001000*    21/03/96  ST   REQ 1926-05  ADDED SWC-BYE-ID SO SWSPLYR'S    *
001100*                   BYE FUNCTION CAN HAND THE ID BACK TO SWSPAIR  *
001200*                                                         LNK02
001250*    29/03/96  ST   REQ 1926-09  ADDED SWC-PAYLOAD SO SWSMAIN     *
001260*                   CAN HAND A RAW CFG-FILE LINE TO SWSPLYR'S     *
001270*                   INIT/LOAD FUNCTIONS WITHOUT CHANGING THE      *
001280*                   CALL USING LIST PROGRAM TO PROGRAM      LNK03
001300*    19/01/99  KP   REQ 1926-19  Y2K REVIEW - NO CHANGE      LNK04
001400******************************************************************
001500 01  SWS-CALL-LINKAGE.
001600     02  SWC-FUNCTION         PIC X(08).
001700     02  SWC-ROUND            PIC 9(02).
001800     02  SWC-PLYR-COUNT       PIC 9(03).
001900     02  SWC-BYE-ID           PIC 9(03).
002000     02  SWC-ABORT-FLAG       PIC X(01).
002100         88  SWC-ABORTED          VALUE "Y".
002200         88  SWC-NOT-ABORTED      VALUE "N".
002300     02  SWC-ABORT-MSG        PIC X(60).
002350     02  SWC-PAYLOAD          PIC X(80).
002400     02  FILLER               PIC X(12).
002500*
