000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SWSRPT.
000300 AUTHOR.        S TEMERZIDIS.
000400 INSTALLATION.  BULL SOFTWARE - ATHENS.
000500 DATE-WRITTEN.  11/03/96.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    SWSRPT - ROUND PAIRING REPORT AND FINAL STANDINGS REPORT.    *
001000*                                                                 *
001100*    PRINT-ONLY - THIS PROGRAM DOES NOT SORT AND DOES NOT TOUCH    *
001200*    SCORES.  SWSMAIN CALLS FUNCTION 'ROUND' AFTER EVERY ROUND'S   *
001300*    POINTS ARE POSTED, AND FUNCTION 'FINAL' ONCE AT THE END OF    *
001400*    THE RUN AFTER SWSPLYR HAS SORTED THE PLAYER TABLE.            *
001500******************************************************************
001600*    CHANGE LOG                                                   *
001700*    ----------                                                   *
001800*    11/03/96  ST   REQ 1926-01  INITIAL VERSION - ROUND PAIRING   *
001900*                   REPORT ONLY                             RP001*
002000*    05/04/96  ST   REQ 1926-06  FINAL STANDINGS SORT REMOVED      *
002100*                   FROM THIS PROGRAM - MOVED TO SWSPLYR'S NEW     *
002200*                   5000-RANK-PLAYERS SO THIS PROGRAM STAYS        *
002300*                   PRINT-ONLY.  ADDED 8000-FINAL-REPORT TO PRINT  *
002400*                   THE RANKED TABLE SWSPLYR NOW HANDS BACK  RP002*
002500*    12/06/96  ST   REQ 1926-12  OUTCOME COLUMN NOW PRINTS THE     *
002600*                   SCORE STRING FROM SWSCODES INSTEAD OF THE      *
002700*                   RAW W/L/D/F LETTER - COMMITTEE FOUND THE       *
002800*                   LETTER CODE CONFUSING ON THE PRINTOUT    RP003*
002900*    30/08/97  DP   REQ 1926-17  BLACK PLAYER COLUMN WAS           *
003000*                   OVERFLOWING INTO THE OUTCOME COLUMN FOR LONG   *
003100*                   NAMES - NOW BUILT SEPARATELY AND JUSTIFIED     *
003200*                   RIGHT IN ITS OWN 30-COLUMN FIELD        RP004*
003300*    19/01/99  KP   REQ 1926-19  Y2K REVIEW - NO DATE FIELDS,      *
003400*                   NO CHANGE REQUIRED                     RP005*
003500*    02/04/03  NM   REQ 1926-27  WIDENED RPTFILE'S CARRIER TO       *
003600*                   HANDLE THE NEW PRINTER DRIVER'S LONGER LINE     *
003700*                   FEED SEQUENCE - CHECKED SWS-PRT-REC, IT IS      *
003800*                   ALREADY A PLAIN 80-COLUMN LINE-SEQUENTIAL       *
003900*                   RECORD WITH NO EMBEDDED CONTROL BYTES, SO NO    *
004000*                   CHANGE NEEDED IN THIS PROGRAM               RP006*
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-AT.
004500 OBJECT-COMPUTER.   IBM-AT.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS RP-DIGITS IS "0123456789".
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*    RPTFILE IS OPENED EXTEND AT THE TOP OF EACH REPORT PARAGRAPH   *
005200*    AND CLOSED AT THE BOTTOM - THE SAME PRINT FILE PICKS UP EVERY  *
005300*    ROUND'S PAIRING BLOCK PLUS THE FINAL STANDINGS AT THE END.     *
005400     SELECT SWS-PRT  ASSIGN TO "RPTFILE"
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS RP-PRT-STAT.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  SWS-PRT
006000     LABEL RECORDS ARE OMITTED.
006100 01  SWS-PRT-REC              PIC X(80).
006200 WORKING-STORAGE SECTION.
006300*    RP-PRT-STAT IS CHECKED NOWHERE YET BELOW - CARRIED FORWARD      *
006400*    FROM THIS SHOP'S OWN HOUSE HABIT OF DECLARING FILE STATUS ON    *
006500*    EVERY SELECT, EVEN WHEN THE PROGRAM DOES NOT YET ACT ON IT.     *
006600 77  RP-PRT-STAT              PIC XX.
006700     88  RP-PRT-OK                VALUE "00".
006800*    RP-SUB WALKS THE MATCH TABLE FOR THE ROUND REPORT, ONE BOARD    *
006900*    PER PASS - SAME SHAPE AS SWSCODE'S CD-I.                        *
007000 77  RP-SUB                   PIC 9(03)  COMP.
007100*    RP-FIND-ID/RP-FIND-SUB/RP-FIND-IDX ARE 9000-FIND-PLAYER-BY-ID'S *
007200*    PARAMETER AND WORK FIELDS.                                     *
007300 77  RP-FIND-ID               PIC 9(03).
007400 77  RP-FIND-SUB              PIC 9(03)  COMP.
007500 77  RP-FIND-IDX              PIC 9(03)  COMP.
007600 77  RP-WHITE-IDX             PIC 9(03)  COMP.
007700 77  RP-BLACK-IDX             PIC 9(03)  COMP.
007800*    RP-OUTCOME-CODE/RP-OC-SUB ARE 9100-FIND-OUTCOME-STR'S          *
007900*    PARAMETER AND ITS SCAN OF THE FIVE SWSCODES ENTRIES.            *
008000 77  RP-OUTCOME-CODE          PIC X(01).
008100 77  RP-OC-SUB                PIC 9(01)  COMP.
008200*    RF-SUB WALKS THE SORTED PLAYER TABLE FOR THE FINAL STANDINGS.   *
008300 77  RF-SUB                   PIC 9(03)  COMP.
008400*
008500     COPY SWSCODES.
008600*
008700*    RP-MATCH-LINE IS THE ROUND REPORT'S PER-BOARD LINE: WHITE       *
008800*    NAME(SCORE) LEFT IN A FIXED 28-COLUMN BLOCK, THE OUTCOME        *
008900*    STRING FROM SWSCODES, THEN BLACK NAME(SCORE) RIGHT-JUSTIFIED   *
009000*    IN ITS OWN 30-COLUMN BLOCK (REQ 1926-17).                      *
009100 01  RP-MATCH-LINE.
009200     02  RP-WHITE-NAME        PIC X(20).
009300     02  FILLER               PIC X(01) VALUE "(".
009400     02  RP-WHITE-SCORE-ED    PIC ZZ9.9.
009500     02  FILLER               PIC X(01) VALUE ")".
009600     02  FILLER               PIC X(01) VALUE SPACE.
009700     02  RP-OUTCOME-STR       PIC X(11).
009800     02  RP-BLACK-NAME-SCORE  PIC X(30)  JUSTIFIED RIGHT.
009900     02  FILLER               PIC X(11) VALUE SPACES.
010000 01  REDEFINES RP-MATCH-LINE.
010100     02  RP-MATCH-LINE-BYTES  PIC X(80).
010200*
010300*    RP-BLACK-TEMP BUILDS THE BLACK PLAYER'S NAME(SCORE) TEXT AT     *
010400*    ITS NATURAL 28-COLUMN WIDTH BEFORE IT IS MOVED INTO THE         *
010500*    RIGHT-JUSTIFIED 30-COLUMN FIELD ABOVE.                         *
010600 01  RP-BLACK-TEMP.
010700     02  RP-BLACK-TEXT-NAME       PIC X(20).
010800     02  FILLER                   PIC X(01) VALUE "(".
010900     02  RP-BLACK-TEXT-SCORE-ED   PIC ZZ9.9.
011000     02  FILLER                   PIC X(01) VALUE ")".
011100     02  FILLER                   PIC X(01) VALUE SPACES.
011200 01  REDEFINES RP-BLACK-TEMP.
011300     02  RP-BLACK-TEMP-BYTES      PIC X(28).
011400*
011500 01  RP-BYE-LINE.
011600     02  FILLER               PIC X(12) VALUE "Free point: ".
011700     02  RP-BYE-NAME          PIC X(20).
011800     02  FILLER               PIC X(01) VALUE "(".
011900     02  RP-BYE-SCORE-ED      PIC ZZ9.9.
012000     02  FILLER               PIC X(01) VALUE ")".
012050     02  FILLER               PIC X(41) VALUE SPACES.
012060 01  REDEFINES RP-BYE-LINE.
012070     02  RP-BYE-LINE-BYTES    PIC X(80).
012200*
012300 01  RP-HEADER-LINE.
012400     02  RP-HEADER-TEXT       PIC X(40).
012500     02  FILLER               PIC X(40) VALUE SPACES.
012600*
012700 01  RP-FOOTER-LINE.
012800     02  FILLER               PIC X(80) VALUE ALL "#".
012900*
013000 01  RF-HEADER-LINE.
013100     02  FILLER               PIC X(30)
013200         VALUE "########## RESULTS ##########".
013300     02  FILLER               PIC X(50) VALUE SPACES.
013400*
013500 01  RF-STANDING-LINE.
013600     02  RF-NAME              PIC X(32).
013700     02  RF-SCORE-ED          PIC ZZ9.9.
013800     02  FILLER               PIC X(43) VALUE SPACES.
013900 01  REDEFINES RF-STANDING-LINE.
014000     02  RF-STANDING-BYTES    PIC X(80).
014100*
014200 LINKAGE SECTION.
014300     COPY SWSLINK.
014400     COPY SWSPLY.
014500     COPY SWSMTCH.
014600 PROCEDURE DIVISION USING SWS-CALL-LINKAGE SWS-PLAYER-TAB
014700                          SWS-MATCH-TAB.
014800*----------------------------------------------------------------*
014900*    0000 - ONE CALL, ONE FUNCTION, SAME DISPATCH STYLE AS EVERY    *
015000*           OTHER CALLED PROGRAM IN THIS SUITE.  'ROUND' COMES      *
015100*           FROM SWSMAIN'S 0230-PRINT-ROUND AFTER EACH ROUND IS      *
015200*           PAIRED AND SCORED; 'FINAL' COMES ONCE, AFTER THE LAST    *
015300*           ROUND, ONCE SWSPLYR HAS RANKED THE TABLE.                *
015400 0000-RPT-ENTRY.
015500     SET SWC-NOT-ABORTED TO TRUE.
015600     IF SWC-FUNCTION = "ROUND"
015700         PERFORM 7000-ROUND-REPORT-START THRU 7000-ROUND-REPORT-END.
015800     IF SWC-FUNCTION = "FINAL"
015900         PERFORM 8000-FINAL-REPORT-START THRU 8000-FINAL-REPORT-END.
016000     GOBACK.
016100*----------------------------------------------------------------*
016200*    7000 - PRINT ONE ROUND'S PAIRING BLOCK: BANNER, ONE LINE PER   *
016300*           BOARD (MATCH OR FREE POINT), THEN THE '#' FOOTER.       *
016400*----------------------------------------------------------------*
016500 7000-ROUND-REPORT-START.
016600     OPEN EXTEND SWS-PRT.
016700     MOVE SPACES TO RP-HEADER-TEXT.
016800     STRING "############ PAIRING " SWC-ROUND " ############"
016900         DELIMITED BY SIZE INTO RP-HEADER-TEXT.
017000     WRITE SWS-PRT-REC FROM RP-HEADER-LINE.
017100     IF MTCH-COUNT = ZERO GO TO 7090-ROUND-REPORT-FOOTER.
017200     MOVE 1 TO RP-SUB.
017300 7010-ROUND-REPORT-LOOP.
017400     IF RP-SUB > MTCH-COUNT GO TO 7090-ROUND-REPORT-FOOTER.
017500     IF MTCH-TAB-BLACK-ID(RP-SUB) = ZERO
017600         PERFORM 7200-PRINT-BYE-LINE
017700     ELSE
017800         PERFORM 7100-PRINT-MATCH-LINE.
017900     ADD 1 TO RP-SUB.
018000     GO TO 7010-ROUND-REPORT-LOOP.
018100 7090-ROUND-REPORT-FOOTER.
018200     WRITE SWS-PRT-REC FROM RP-FOOTER-LINE.
018300     CLOSE SWS-PRT.
018400 7000-ROUND-REPORT-END.
018500     EXIT.
018600*----------------------------------------------------------------*
018700*    7100 - ONE ORDINARY BOARD.  BLACK'S NAME(SCORE) IS BUILT AT ITS  *
018800*           NATURAL WIDTH IN RP-BLACK-TEMP FIRST, THEN MOVED INTO     *
018900*           THE RIGHT-JUSTIFIED FIELD (REQ 1926-17) SO A SHORT NAME   *
019000*           DOES NOT LEAVE TRAILING GARBAGE BEFORE THE PAD SPACES.    *
019100 7100-PRINT-MATCH-LINE.
019200     MOVE MTCH-TAB-WHITE-ID(RP-SUB) TO RP-FIND-ID.
019300     PERFORM 9000-FIND-PLAYER-BY-ID.
019400     MOVE RP-FIND-IDX TO RP-WHITE-IDX.
019500     MOVE MTCH-TAB-BLACK-ID(RP-SUB) TO RP-FIND-ID.
019600     PERFORM 9000-FIND-PLAYER-BY-ID.
019700     MOVE RP-FIND-IDX TO RP-BLACK-IDX.
019800     MOVE PLY-NAME(RP-WHITE-IDX)  TO RP-WHITE-NAME.
019900     MOVE PLY-SCORE(RP-WHITE-IDX) TO RP-WHITE-SCORE-ED.
020000     MOVE PLY-NAME(RP-BLACK-IDX)  TO RP-BLACK-TEXT-NAME.
020100     MOVE PLY-SCORE(RP-BLACK-IDX) TO RP-BLACK-TEXT-SCORE-ED.
020200     MOVE RP-BLACK-TEMP TO RP-BLACK-NAME-SCORE.
020300     MOVE MTCH-TAB-OUTCOME(RP-SUB) TO RP-OUTCOME-CODE.
020400     PERFORM 9100-FIND-OUTCOME-STR.
020500     MOVE OC-SCORE-STR(OC-IDX) TO RP-OUTCOME-STR.
020600     WRITE SWS-PRT-REC FROM RP-MATCH-LINE.
020700*----------------------------------------------------------------*
020800*    7200 - FREE-POINT BOARD.  ONLY ONE PLAYER TO LOOK UP - THE       *
020900*           BLACK SIDE OF THE MATCH TABLE ENTRY IS BLANK.             *
021000 7200-PRINT-BYE-LINE.
021100     MOVE MTCH-TAB-WHITE-ID(RP-SUB) TO RP-FIND-ID.
021200     PERFORM 9000-FIND-PLAYER-BY-ID.
021300     MOVE PLY-NAME(RP-FIND-IDX)  TO RP-BYE-NAME.
021400     MOVE PLY-SCORE(RP-FIND-IDX) TO RP-BYE-SCORE-ED.
021500     WRITE SWS-PRT-REC FROM RP-BYE-LINE.
021600*----------------------------------------------------------------*
021700*    8000 - PRINT THE FINAL STANDINGS.  THE PLAYER TABLE ARRIVES    *
021800*           ALREADY SORTED DESCENDING BY SCORE - SWSPLYR'S          *
021900*           5000-RANK-PLAYERS DID THAT BEFORE SWSMAIN CALLED US.    *
022000*----------------------------------------------------------------*
022100 8000-FINAL-REPORT-START.
022200     OPEN EXTEND SWS-PRT.
022300     WRITE SWS-PRT-REC FROM RF-HEADER-LINE.
022400     IF PLY-COUNT = ZERO GO TO 8090-FINAL-REPORT-FOOTER.
022500     MOVE 1 TO RF-SUB.
022600*    TOP TO BOTTOM OF THE TABLE - THE SORT ALREADY PUT THE WINNER    *
022700*    IN POSITION 1, SO PRINT ORDER IS JUST TABLE ORDER.              *
022800 8010-FINAL-REPORT-LOOP.
022900     IF RF-SUB > PLY-COUNT GO TO 8090-FINAL-REPORT-FOOTER.
023000     MOVE PLY-NAME(RF-SUB)  TO RF-NAME.
023100     MOVE PLY-SCORE(RF-SUB) TO RF-SCORE-ED.
023200     WRITE SWS-PRT-REC FROM RF-STANDING-LINE.
023300     ADD 1 TO RF-SUB.
023400     GO TO 8010-FINAL-REPORT-LOOP.
023500 8090-FINAL-REPORT-FOOTER.
023600     WRITE SWS-PRT-REC FROM RP-FOOTER-LINE.
023700     CLOSE SWS-PRT.
023800 8000-FINAL-REPORT-END.
023900     EXIT.
024000*----------------------------------------------------------------*
024100*    9000 - LOOK UP A PLAYER'S CURRENT TABLE POSITION BY ID - THE   *
024200*           SAME LINEAR SCAN SWSPLYR AND SWSCODE USE, SINCE THE     *
024300*           TABLE IS IN STANDING ORDER, NOT ID ORDER.               *
024400*----------------------------------------------------------------*
024500 9000-FIND-PLAYER-BY-ID.
024600     MOVE ZERO TO RP-FIND-IDX.
024700     MOVE 1 TO RP-FIND-SUB.
024800 9001-FIND-SCAN.
024900     IF RP-FIND-SUB > PLY-COUNT GO TO 9000-FIND-PLAYER-BY-ID-EX.
025000     IF PLY-ID(RP-FIND-SUB) = RP-FIND-ID
025100         MOVE RP-FIND-SUB TO RP-FIND-IDX
025200         GO TO 9000-FIND-PLAYER-BY-ID-EX.
025300     ADD 1 TO RP-FIND-SUB.
025400     GO TO 9001-FIND-SCAN.
025500 9000-FIND-PLAYER-BY-ID-EX.
025600     EXIT.
025700*----------------------------------------------------------------*
025800*    9100 - MAP THE ONE-LETTER OUTCOME CODE TO ITS OC-SCORE-STR     *
025900*           INDEX (REQ 1926-12).  DEFAULTS TO THE "UNDECIDED"       *
026000*           ENTRY (INDEX 5) IF THE CODE IS SOMEHOW NOT FOUND.       *
026100*----------------------------------------------------------------*
026200 9100-FIND-OUTCOME-STR.
026300     MOVE 5 TO OC-IDX.
026400     MOVE 1 TO RP-OC-SUB.
026500 9101-OC-SCAN.
026600     IF RP-OC-SUB > 5 GO TO 9100-FIND-OUTCOME-STR-EX.
026700     IF OC-CODE(RP-OC-SUB) = RP-OUTCOME-CODE
026800         MOVE RP-OC-SUB TO OC-IDX
026900         GO TO 9100-FIND-OUTCOME-STR-EX.
027000     ADD 1 TO RP-OC-SUB.
027100     GO TO 9101-OC-SCAN.
027200 9100-FIND-OUTCOME-STR-EX.
027300     EXIT.
027400*----------------------------------------------------------------*
