000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SWSMAIN.
000300 AUTHOR.        S TEMERZIDIS.
000400 INSTALLATION.  BULL SOFTWARE - ATHENS.
000500 DATE-WRITTEN.  10/03/96.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*    SWSMAIN - SWISS TOURNAMENT BATCH DRIVER.                     *
001000*                                                                 *
001100*    READS THE TOURNAMENT CONFIGURATION AND PLAYER LIST FROM      *
001200*    CFG-FILE, RUNS THE ROUND LOOP (PAIRING, OUTCOMES, SCORING,   *
001300*    ROUND REPORT) FOR CFG-ROUNDS ROUNDS, THEN PRINTS THE FINAL    *
001400*    STANDINGS.  THE ACTUAL PAIRING RULES LIVE IN SWSPAIR, THE     *
001500*    PLAYER TABLE AND SCORING LIVE IN SWSPLYR, THE OUTCOME CODES   *
001600*    AND MANUAL-MODE OPERATOR DIALOGUE LIVE IN SWSCODE, AND THE    *
001700*    PRINTED REPORTS LIVE IN SWSRPT.  THIS PROGRAM IS JUST THE     *
001800*    TRAFFIC COP BETWEEN THE FOUR OF THEM.                        *
001900******************************************************************
002000*    CHANGE LOG                                                   *
002100*    ----------                                                   *
002200*    10/03/96  ST   REQ 1926-01  INITIAL VERSION - "SCHWISS"       *
002300*                   PAIRING BATCH REQUESTED BY THE CHESS CLUB      *
002400*                   COMMITTEE (REQ 1926)                    MN001*
002500*    14/03/96  ST   REQ 1926-02  ADDED ODD-PLAYER BYE HANDLING     *
002600*                   TO ROUND LOOP                          MN002*
002700*    22/03/96  ST   REQ 1926-03  HOOKED UP SWSCODE FOR MANUAL      *
002800*                   OUTCOME ENTRY                          MN003*
002900*    05/04/96  ST   REQ 1926-06  FINAL STANDINGS SORT MOVED HERE   *
003000*                   FROM SWSRPT SO SWSRPT STAYS PRINT-ONLY  MN004*
003100*    19/06/96  ST   REQ 1926-11  CORRECTED ROUNDS VS PLAYER-COUNT  *
003200*                   VALIDATION - WAS ACCEPTING ROUNDS = COUNT      *
003300*                                                         MN005*
003400*    02/09/97  DP   REQ 1926-14  TRACE DISPLAY ON UPSI-0 FOR       *
003500*                   COMMITTEE DEMO SESSIONS                MN006*
003600*    19/01/99  KP   REQ 1926-19  Y2K REVIEW - NO DATE FIELDS IN    *
003700*                   THIS PROGRAM, NO CHANGE REQUIRED        MN007*
003800*    08/03/99  KP   REQ 1926-21  CLOSE CFG-FILE BEFORE ABORT ON    *
003900*                   VALIDATION FAILURE - WAS LEAVING IT OPEN       *
004000*                                                         MN008*
004100*    11/03/03  NM   REQ 1926-24  SITE MOVED TO 4-DIGIT OPERATING    *
004200*                   YEAR ON THE JOB LOG HEADER - CHECKED THIS       *
004300*                   PROGRAM AGAIN, IT CARRIES NO DATE FIELDS OF     *
004400*                   ITS OWN (SEE THE 19/01/99 ENTRY), SO NOTHING    *
004500*                   TO CHANGE HERE                          MN009*
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.   PENTIUM-100.
005000 OBJECT-COMPUTER.   PENTIUM-100.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS MN-DIGITS IS "0123456789"
005400     UPSI-0 ON STATUS IS MN-TRACE-ON
005500     UPSI-0 OFF STATUS IS MN-TRACE-OFF.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT CFG-FILE  ASSIGN TO "CONFGFIL"
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS MN-CFG-STAT.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  CFG-FILE
006500     LABEL RECORDS ARE OMITTED.
006600 01  CFG-FILE-REC            PIC X(080).
006700 WORKING-STORAGE SECTION.
006800*----------------------------------------------------------------*
006900*    FILE STATUS FOR CFG-FILE.  "00" IS A NORMAL READ, "10" IS    *
007000*    THE AT-END CONDITION - BOTH ARE TESTED BY 0900-ABORT-START   *
007100*    SO A CLEAN END-OF-FILE ON CFG-FILE NEVER GETS CLOSED TWICE.  *
007200*----------------------------------------------------------------*
007300 77  MN-CFG-STAT              PIC XX.
007400     88  MN-CFG-OK                VALUE "00".
007500     88  MN-CFG-EOF               VALUE "10".
007600 77  MN-REC-NO                PIC 9(05)  COMP.
007700 77  MN-ABORT-SW              PIC 9(01)  COMP  VALUE 0.
007800     88  MN-ABORTED               VALUE 1.
007900*
008000*----------------------------------------------------------------*
008100*    MN-RND-CONTROL - THE ROUND COUNTER AND THE TWO RUN-WIDE      *
008200*    SWITCHES (ODD/EVEN FIELD, AUTO/MANUAL OUTCOME ENTRY) EVERY   *
008300*    PARAGRAPH IN THIS PROGRAM NEEDS TO SEE.  KEPT AS ITS OWN     *
008400*    GROUP RATHER THAN 77-LEVELS SO IT CAN BE BYTE-REDEFINED IF   *
008500*    A FUTURE REQUEST EVER NEEDS TO DUMP/RESTORE IT WHOLE.        *
008600*----------------------------------------------------------------*
008700 01  MN-RND-CONTROL.
008800     02  MN-ROUND-NO          PIC 9(02)  COMP.
008900     02  MN-ROUNDS-TOTAL      PIC 9(02)  COMP.
009000     02  MN-ODD-PLAYERS-SW    PIC X(01).
009100         88  MN-ODD-PLAYERS       VALUE "Y".
009200         88  MN-EVEN-PLAYERS      VALUE "N".
009300     02  MN-RUN-MODE          PIC X(01).
009400         88  MN-MODE-AUTO         VALUE "A".
009500         88  MN-MODE-MANUAL       VALUE "M".
009600     02  FILLER               PIC X(10).
009700*
009800*----------------------------------------------------------------*
009900*    SWS-CALL-LINKAGE IS THE COMMON PARAMETER BLOCK PASSED ON     *
010000*    EVERY CALL TO SWSPAIR/SWSPLYR/SWSCODE/SWSRPT - FUNCTION      *
010100*    CODE, ROUND NUMBER, PLAYER COUNT, A SMALL PAYLOAD AREA AND   *
010200*    THE ABORT FLAG THE SUBPROGRAMS USE TO HAND A FATAL ERROR     *
010300*    BACK UP TO THIS DRIVER.  SEE SWSLINK FOR THE FULL LAYOUT.    *
010400*----------------------------------------------------------------*
010500     COPY SWSLINK.
010600*
010700*    MN-ERROR-LINE IS THE ONLY THING THIS PROGRAM EVER DISPLAYS ON  *
010800*    A FATAL ERROR - THE OPERATOR SEES IT ON THE CONSOLE, AND      *
010900*    0900-ABORT-START SETS MN-ABORTED SO EVERY PERFORM LEVEL ON    *
011000*    THE WAY BACK UP TO 0100 FALLS THROUGH WITHOUT DOING ANY        *
011100*    FURTHER READS, CALLS OR WRITES.                               *
011200 01  MN-ERROR-LINE.
011300     02  FILLER               PIC X(20) VALUE "**SWSMAIN ABORT** - ".
011400     02  MN-ERR-TEXT          PIC X(60).
011500     02  FILLER               PIC X(10) VALUE SPACES.
011600*
011700*    MN-TRACE-LINE IS ONLY EVER WRITTEN TO THE CONSOLE WHEN THE     *
011800*    OPERATOR HAS SET UPSI-0 ON AT JOB START - SEE MN006 IN THE     *
011900*    CHANGE LOG.  IT HAS NO EFFECT ON THE RUN'S RESULTS.            *
012000 01  MN-TRACE-LINE.
012100     02  FILLER               PIC X(10) VALUE "SWSMAIN - ".
012200     02  MN-TRACE-TEXT        PIC X(50).
012300     02  FILLER               PIC X(10) VALUE SPACES.
012400*
012500*    MN-SUBSCRIPTS HOLDS THE QUOTIENT/REMAINDER WORK FIELDS FOR     *
012600*    0120-VALIDATE-CONFIG'S ODD/EVEN TEST - GIVEN ITS OWN GROUP     *
012700*    (RATHER THAN 77-LEVELS) SO IT CAN BE BYTE-REDEFINED BELOW.     *
012800 01  MN-SUBSCRIPTS.
012900     02  MN-SAVE-ROUND        PIC 9(02)  COMP.
013000     02  MN-WORK-IDX          PIC 9(03)  COMP.
013100 01  REDEFINES MN-SUBSCRIPTS.
013200     02  MN-SUBSCR-BYTES      PIC X(04).
013300*
013400*    MN-FLAGS - JUST MN-LOAD-COMPLETE TODAY, BUT GIVEN ITS OWN      *
013500*    GROUP (LIKE MN-SUBSCRIPTS ABOVE) IN CASE A FUTURE REQUEST      *
013600*    ADDS A SECOND RUN-WIDE SWITCH THAT BELONGS ALONGSIDE IT.       *
013700 01  MN-FLAGS.
013800     02  MN-LOAD-COMPLETE     PIC X(01) VALUE "N".
013900         88  MN-LOAD-IS-DONE      VALUE "Y".
014000     02  FILLER               PIC X(09).
014100 01  REDEFINES MN-FLAGS.
014200     02  MN-FLAG-BYTE         PIC X(10).
014300*
014400*----------------------------------------------------------------*
014500*    CFG-REC (COPY SWSCFG) IS THE 80-BYTE HEADER RECORD AT THE    *
014600*    TOP OF CFG-FILE - ROUNDS, TOURNAMENT TYPE, PLAYER COUNT.     *
014700*    MN-CFG-REC-BYTES BELOW LETS 0110-LOAD-CONFIG-START MOVE THE  *
014800*    RAW 80-BYTE LINE STRAIGHT IN WITHOUT CARING WHICH RECORD     *
014900*    SHAPE (HEADER OR PLAYER-NAME LINE) IT TURNS OUT TO BE.       *
015000*----------------------------------------------------------------*
015100     COPY SWSCFG.
015200 01  REDEFINES CFG-REC.
015300     02  MN-CFG-REC-BYTES     PIC X(080).
015400*
015500*    PLY-NAME-REC (INSIDE SWSCFG) IS THE OTHER SHAPE A CFG-FILE    *
015600*    LINE CAN TAKE - ONE PER ENTERED PLAYER, AFTER THE HEADER.    *
015700     COPY SWSPLY.
015800     COPY SWSMTCH.
015900 PROCEDURE DIVISION.
016000*----------------------------------------------------------------*
016100*    0000 - PROGRAM ENTRY.  ONE CALL DOWN TO 0100, THEN STOP.     *
016200*    KEPT SEPARATE FROM 0100 SO A FUTURE CALLER COULD CALL THIS   *
016300*    PROGRAM AS A SUBPROGRAM WITHOUT THE STOP RUN GETTING IN THE  *
016400*    WAY - THOUGH NOBODY HAS EVER ASKED FOR THAT.                 *
016500*----------------------------------------------------------------*
016600 0000-MAIN-CONTROL.
016700     PERFORM 0100-RUN-TOURNAMENT-START
016800        THRU 0100-RUN-TOURNAMENT-END.
016900     STOP RUN.
017000*----------------------------------------------------------------*
017100*    0100 - TOP LEVEL TOURNAMENT CONTROL                          *
017200*----------------------------------------------------------------*
017300 0100-RUN-TOURNAMENT-START.
017400     PERFORM 0110-LOAD-CONFIG-START THRU 0110-LOAD-CONFIG-END.
017500     IF MN-ABORTED GO TO 0100-RUN-TOURNAMENT-END.
017600     PERFORM 0120-VALIDATE-CONFIG.
017700     IF MN-ABORTED GO TO 0100-RUN-TOURNAMENT-END.
017800     MOVE 1 TO MN-ROUND-NO.
017900     PERFORM 0200-ROUND-LOOP-START THRU 0200-ROUND-LOOP-END
018000         UNTIL MN-ROUND-NO > MN-ROUNDS-TOTAL OR MN-ABORTED.
018100     IF MN-ABORTED GO TO 0100-RUN-TOURNAMENT-END.
018200     PERFORM 0300-FINAL-RESULTS-START THRU 0300-FINAL-RESULTS-END.
018300 0100-RUN-TOURNAMENT-END.
018400     EXIT.
018500*----------------------------------------------------------------*
018600*    0110 - READ CFG-FILE HEADER RECORD, THEN ONE PLY-NAME-REC    *
018700*           PER ENTERED PLAYER, HANDING EACH NAME TO SWSPLYR.     *
018800*----------------------------------------------------------------*
018900 0110-LOAD-CONFIG-START.
019000     OPEN INPUT CFG-FILE.
019100     IF NOT MN-CFG-OK
019200         MOVE "CANNOT OPEN CONFIG-FILE" TO MN-ERR-TEXT
019300         PERFORM 0900-ABORT-START THRU 0900-ABORT-END
019400         GO TO 0110-LOAD-CONFIG-END.
019500     MOVE 0 TO MN-REC-NO.
019600*    HEADER RECORD FIRST - ROUNDS, TYPE AND PLAYER COUNT, PASSED    *
019700*    TO SWSPLYR AS AN "INIT" CALL SO IT CAN SIZE ITS OWN TABLE      *
019800*    BEFORE ANY PLAYER NAME LINES START ARRIVING BELOW.             *
019900     READ CFG-FILE INTO MN-CFG-REC-BYTES.
020000     IF NOT MN-CFG-OK
020100         MOVE "CONFIG-FILE HEADER MISSING" TO MN-ERR-TEXT
020200         PERFORM 0900-ABORT-START THRU 0900-ABORT-END
020300         GO TO 0110-LOAD-CONFIG-END.
020400     MOVE CFG-ROUNDS             TO MN-ROUNDS-TOTAL.
020500     MOVE CFG-TOURN-TYPE         TO MN-RUN-MODE.
020600     MOVE CFG-PLAYER-COUNT       TO SWC-PLYR-COUNT.
020700     MOVE "INIT"                 TO SWC-FUNCTION.
020800     MOVE CFG-REC                TO SWC-PAYLOAD.
020900     CALL "SWSPLYR" USING SWS-CALL-LINKAGE SWS-PLAYER-TAB
021000                         SWS-MATCH-TAB.
021100 0111-READ-PLAYER-NAMES.
021200*    ONE "LOAD" CALL PER PLAYER - SIMPLE BUT FINE FOR THE CLUB      *
021300*    SIZES THIS RUNS AGAINST.  MN-REC-NO IS COSMETIC ONLY; SWSPLYR  *
021400*    ASSIGNS THE ACTUAL PLY-ID VALUES IN ARRIVAL ORDER ITSELF.      *
021500     READ CFG-FILE INTO MN-CFG-REC-BYTES
021600         AT END GO TO 0110-LOAD-CONFIG-END.
021700     ADD 1 TO MN-REC-NO.
021800     MOVE MN-CFG-REC-BYTES TO PLY-NAME-REC.
021900     MOVE "LOAD"           TO SWC-FUNCTION.
022000     MOVE PLY-NAME-REC     TO SWC-PAYLOAD.
022100     CALL "SWSPLYR" USING SWS-CALL-LINKAGE SWS-PLAYER-TAB
022200                         SWS-MATCH-TAB.
022300     GO TO 0111-READ-PLAYER-NAMES.
022400 0110-LOAD-CONFIG-END.
022500     CLOSE CFG-FILE.
022600     EXIT.
022700*----------------------------------------------------------------*
022800*    0120 - PLAYER-COUNT MUST EXCEED ROUNDS, ELSE ABORT.  SET      *
022900*           THE ODD-PLAYERS SWITCH FOR THE WHOLE RUN HERE TOO.     *
023000*----------------------------------------------------------------*
023100 0120-VALIDATE-CONFIG.
023200     IF PLY-COUNT NOT > MN-ROUNDS-TOTAL
023300         STRING "NOT ENOUGH PLAYERS FOR A TOURNAMENT WITH "
023400             MN-ROUNDS-TOTAL " ROUNDS" DELIMITED BY SIZE
023500             INTO MN-ERR-TEXT
023600         PERFORM 0900-ABORT-START THRU 0900-ABORT-END
023700         GO TO 0120-VALIDATE-CONFIG-EX.
023800     DIVIDE PLY-COUNT BY 2 GIVING MN-WORK-IDX
023900         REMAINDER MN-SAVE-ROUND.
024000     IF MN-SAVE-ROUND = ZERO
024100         SET MN-EVEN-PLAYERS TO TRUE
024200     ELSE
024300         SET MN-ODD-PLAYERS TO TRUE.
024400 0120-VALIDATE-CONFIG-EX.
024500     EXIT.
024600*----------------------------------------------------------------*
024700*    0200 - ONE ROUND: PAIR, DECIDE OUTCOMES, PRINT, SCORE.        *
024800*----------------------------------------------------------------*
024900 0200-ROUND-LOOP-START.
025000     PERFORM 0210-BUILD-PAIRINGS.
025100     IF MN-ABORTED GO TO 0200-ROUND-LOOP-END.
025200     PERFORM 0220-ASSIGN-OUTCOMES.
025300     PERFORM 0230-PRINT-ROUND.
025400     PERFORM 0240-POST-POINTS.
025500     IF MN-TRACE-ON
025600         STRING "ROUND " MN-ROUND-NO " COMPLETE"
025700             DELIMITED BY SIZE INTO MN-TRACE-TEXT
025800         DISPLAY MN-TRACE-LINE.
025900     ADD 1 TO MN-ROUND-NO.
026000 0200-ROUND-LOOP-END.
026100     EXIT.
026200*----------------------------------------------------------------*
026300*    0210 - HAND THE ROUND OFF TO SWSPAIR TO BUILD THIS ROUND'S    *
026400*           BOARD-BY-BOARD PAIRINGS IN SWS-MATCH-TAB.  SWSPAIR     *
026500*           SETS SWC-ABORT-FLAG RATHER THAN STOPPING THE RUN       *
026600*           ITSELF, SO THE DRIVER CAN CLOSE FILES CLEANLY ON       *
026700*           THE WAY OUT IF NO LEGAL PAIRING EXISTS.                *
026800*----------------------------------------------------------------*
026900 0210-BUILD-PAIRINGS.
027000     MOVE "PAIR"        TO SWC-FUNCTION.
027100     MOVE MN-ROUND-NO   TO SWC-ROUND.
027200     MOVE "N"           TO SWC-ABORT-FLAG.
027300     CALL "SWSPAIR" USING SWS-CALL-LINKAGE SWS-PLAYER-TAB
027400                         SWS-MATCH-TAB.
027500     IF SWC-ABORTED
027600         MOVE SWC-ABORT-MSG TO MN-ERR-TEXT
027700         PERFORM 0900-ABORT-START THRU 0900-ABORT-END.
027800*----------------------------------------------------------------*
027900*    0220 - HAND THE ROUND'S PAIRINGS TO SWSCODE TO GET A         *
028000*           W/L/D ON EVERY BOARD - DRAWN AT RANDOM IN AUTO MODE,  *
028100*           TYPED IN BY THE OPERATOR IN MANUAL MODE.  SWSCODE     *
028200*           FILLS IN MTCH-TAB-OUTCOME FOR EACH ROW ITSELF.        *
028300*----------------------------------------------------------------*
028400 0220-ASSIGN-OUTCOMES.
028500     IF MN-MODE-AUTO
028600         MOVE "RANDOM"  TO SWC-FUNCTION
028700     ELSE
028800         MOVE "PROMPT"  TO SWC-FUNCTION.
028900     MOVE MN-ROUND-NO TO SWC-ROUND.
029000     CALL "SWSCODE" USING SWS-CALL-LINKAGE SWS-PLAYER-TAB
029100                         SWS-MATCH-TAB.
029200*----------------------------------------------------------------*
029300*    0230 - ONE CALL DOWN TO SWSRPT TO APPEND THIS ROUND'S         *
029400*           PAIRING SHEET TO RPTFILE.  NOTHING IS DECIDED HERE -   *
029500*           BY THE TIME THIS RUNS, PAIRINGS AND OUTCOMES ARE       *
029600*           ALREADY SET, SO THIS IS PURE PRINTING.                 *
029700*----------------------------------------------------------------*
029800 0230-PRINT-ROUND.
029900     MOVE "ROUND"     TO SWC-FUNCTION.
030000     MOVE MN-ROUND-NO TO SWC-ROUND.
030100     CALL "SWSRPT" USING SWS-CALL-LINKAGE SWS-PLAYER-TAB
030200                        SWS-MATCH-TAB.
030300*----------------------------------------------------------------*
030400*    0240 - TELL SWSPLYR TO WALK MTCH-TAB AND POST EVERY BOARD'S   *
030500*           RESULT INTO THE TWO PLAYERS' SCORES AND HISTORY.       *
030600*           SWSPLYR RE-SORTS THE PLAYER TABLE DESCENDING BY        *
030700*           SCORE AS PART OF THIS SAME CALL, SO THE TABLE IS       *
030800*           ALREADY IN STANDING ORDER WHEN THE NEXT ROUND'S        *
030900*           SWISS PAIRING WALKS IT.                                *
031000*----------------------------------------------------------------*
031100 0240-POST-POINTS.
031200     MOVE "SCORE"     TO SWC-FUNCTION.
031300     CALL "SWSPLYR" USING SWS-CALL-LINKAGE SWS-PLAYER-TAB
031400                         SWS-MATCH-TAB.
031500*----------------------------------------------------------------*
031600*    0300 - SORT PLAYERS DESCENDING BY SCORE, PRINT STANDINGS.     *
031700*----------------------------------------------------------------*
031800 0300-FINAL-RESULTS-START.
031900     MOVE "RANK"  TO SWC-FUNCTION.
032000     CALL "SWSPLYR" USING SWS-CALL-LINKAGE SWS-PLAYER-TAB
032100                         SWS-MATCH-TAB.
032200     MOVE "FINAL" TO SWC-FUNCTION.
032300     CALL "SWSRPT" USING SWS-CALL-LINKAGE SWS-PLAYER-TAB
032400                        SWS-MATCH-TAB.
032500 0300-FINAL-RESULTS-END.
032600     EXIT.
032700*----------------------------------------------------------------*
032800*    0900 - COMMON ABORT PARAGRAPH - CLOSE WHAT IS OPEN, DISPLAY   *
032900*           THE REASON, SET THE SWITCH SO THE ROUND LOOP AND THE  *
033000*           TOP LEVEL BOTH FALL THROUGH WITHOUT FURTHER WORK.      *
033100*           MN008 - CLOSE CFG-FILE HERE SO A VALIDATION FAILURE    *
033200*           DOES NOT LEAVE IT OPEN ON THE RUN QUEUE.               *
033300*----------------------------------------------------------------*
033400 0900-ABORT-START.
033500     IF MN-CFG-STAT = "00" OR MN-CFG-STAT = "10"
033600         CLOSE CFG-FILE.
033700     DISPLAY MN-ERROR-LINE.
033800     SET MN-ABORTED TO TRUE.
033900 0900-ABORT-END.
034000     EXIT.
