000100******************************************************************
000200*    SWSMTCH.CPY                                                 *
000300*    PAIRING RECORD FOR ONE BOARD OF ONE ROUND, AND THE WORKING   *
000400*    TABLE OF ALL BOARDS FOR THE ROUND CURRENTLY IN PROGRESS.     *
000500*    BUILT BY SWSPAIR, SCORED BY SWSPLYR, PRINTED BY SWSRPT.      *
000600*    MTCH-xxx-BLACK-ID = ZERO MEANS A FREE-POINT (BYE) BOARD.     *
000700******************************************************************
000800*    11/03/96  ST   REQ 1926-01  FIRST CUT OF LAYOUT         MTC01
000900*    14/03/96  ST   REQ 1926-02  ADDED MTCH-OUTCOME 88-LVLS  MTC02
001000*    28/03/96  ST   REQ 1926-07  RESTRUCTURED MTCH-TAB-ENTRY*MTC03
001100*                   TO CARRY REAL FIELDS, NOT RAW BYTES      MTC03
001200*    19/01/99  KP   REQ 1926-19  Y2K REVIEW - NO CHANGE      MTC04
001300******************************************************************
001400 01  SWS-MATCH.
001500     02  MTCH-ROUND-NO        PIC 9(02).
001600     02  MTCH-BOARD-NO        PIC 9(03) COMP.
001700     02  MTCH-WHITE-ID        PIC 9(03).
001800     02  MTCH-BLACK-ID        PIC 9(03).
001900     02  MTCH-OUTCOME         PIC X(01).
002000         88  MTCH-WHITE-WIN       VALUE "W".
002100         88  MTCH-BLACK-WIN       VALUE "L".
002200         88  MTCH-DRAWN           VALUE "D".
002300         88  MTCH-FREE-POINT      VALUE "F".
002400         88  MTCH-UNDECIDED       VALUE SPACE.
002500     02  FILLER               PIC X(41).
002600*
002700 01  SWS-MATCH-TAB.
002800     02  MTCH-COUNT           PIC 9(03)  COMP.
002900     02  MTCH-TAB-ENTRY OCCURS 1 TO 100 TIMES
003000                        DEPENDING ON MTCH-COUNT
003100                        INDEXED BY MTCH-TAB-IDX.
003200         03  MTCH-TAB-ROUND-NO    PIC 9(02).
003300         03  MTCH-TAB-BOARD-NO    PIC 9(03)  COMP.
003400         03  MTCH-TAB-WHITE-ID    PIC 9(03).
003500         03  MTCH-TAB-BLACK-ID    PIC 9(03).
003600         03  MTCH-TAB-OUTCOME     PIC X(01).
003700             88  MTCH-TAB-WHITE-WIN   VALUE "W".
003800             88  MTCH-TAB-BLACK-WIN   VALUE "L".
003900             88  MTCH-TAB-DRAWN       VALUE "D".
004000             88  MTCH-TAB-FREE-POINT  VALUE "F".
004100             88  MTCH-TAB-UNDECIDED   VALUE SPACE.
004200         03  FILLER               PIC X(09).
004300 01  REDEFINES SWS-MATCH-TAB.
004400     02  FILLER                   PIC X(03).
004500     02  MTCH-TAB-BYTES           PIC X(20) OCCURS 100 TIMES.
004600*
