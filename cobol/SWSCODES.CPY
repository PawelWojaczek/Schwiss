000100******************************************************************
000200*    SWSCODES.CPY                                                *
000300*    OUTCOME CODE TABLE - W/L/D/F AND THEIR PRINTABLE SCORE       *
000400*    STRINGS.  LOADED ONCE BY SWSCODE, SHARED WITH SWSRPT FOR     *
000500*    THE ROUND PAIRING REPORT'S OUTCOME COLUMN.                  *
000600******************************************************************
000700*    12/03/96  ST   REQ 1926-03  FIRST CUT OF TABLE           OC01
000800*    19/01/99  KP   REQ 1926-19  Y2K REVIEW - NO CHANGE       OC02
000900******************************************************************
001000 01  OC-TABLE-VALUES.
001100     02  FILLER  PIC X(11)  VALUE " 1.0 - 0.0 ".
001200     02  FILLER  PIC X(11)  VALUE " 0.0 - 1.0 ".
001300     02  FILLER  PIC X(11)  VALUE " 0.5 - 0.5 ".
001400     02  FILLER  PIC X(11)  VALUE "Free point ".
001500     02  FILLER  PIC X(11)  VALUE "     -     ".
001600 01  REDEFINES OC-TABLE-VALUES.
001700     02  OC-SCORE-STR  PIC X(11)  OCCURS 5 TIMES.
001800*
001900 01  OC-CODE-VALUES.
002000     02  FILLER  PIC X(01)  VALUE "W".
002100     02  FILLER  PIC X(01)  VALUE "L".
002200     02  FILLER  PIC X(01)  VALUE "D".
002300     02  FILLER  PIC X(01)  VALUE "F".
002400     02  FILLER  PIC X(01)  VALUE " ".
002500 01  REDEFINES OC-CODE-VALUES.
002600     02  OC-CODE       PIC X(01)  OCCURS 5 TIMES.
002700*
002800 01  OC-WORK-AREA.
002900     02  OC-IDX            PIC 9(01)  COMP.
003000     02  OC-RANDOM-DRAW     PIC 9(01)  COMP.
003100     02  OC-RANDOM-SEED     PIC 9(09)  COMP.
003200*
